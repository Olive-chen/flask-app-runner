000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    VERFYMN
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/21/86 E ACKERMAN     CREATED - MAIN DRIVER FOR THE POST-     OMP4471
000900*                         DOWNLOAD VERIFICATION REPORT.  CALLS    OMP4471
001000*                         TSCONT AND DMAGGR, PRINTS THE FIVE-     OMP4471
001100*                         SECTION REPORT.  REQ OMP-4471.          OMP4471
001200* 03/05/86 E ACKERMAN     ADDED THE CONTROL-CARD READ SO THE      OMP4489
001300*                         EXPECTED STEP CAN BE OVERRIDDEN WHEN    OMP4489
001400*                         THE DOWNLOAD CADENCE CHANGES.  REQ      OMP4489
001500*                         OMP-4489.                               OMP4489
001600* 03/09/86 E ACKERMAN     ADDED SUMDD, THE KEY=VALUE MACHINE-     OMP4491
001700*                         READABLE SUMMARY FILE.  REQ OMP-4491.   OMP4491
001710* 01/22/24 R NOONAN       SUMDD WAS ONLY CARRYING SECTION [1] IN  OMP5150
001720*                         FULL - SECTIONS [2] THRU [5] NOW WRITE  OMP5150
001730*                         ONE ROW PER ITEM, JUST LIKE THE PRINTED OMP5150
001740*                         REPORT DOES.  REQ OMP-5150.             OMP5150
001800* 07/11/86 R NOONAN       CALLS AGERNG FOR THE AGE-RANGE          OMP4540
001900*                         OCCUPANCY CURVE, SECTION [4].  REQ      OMP4540
002000*                         OMP-4540.                               OMP4540
002100* 07/14/92 R NOONAN       ADDED SECTION [5], THE CONFIG-DRIVEN    OMP4803
002200*                         ATTRIBUTE PASS RESULTS FROM DMAGGR.     OMP4803
002300*                         REQ OMP-4803.                           OMP4803
002400* 11/02/94 J OKAFOR       ADDED THE EMIT-EXTRACTS CONTROL-CARD    OMP4877
002500*                         FLAG AND THE FOUR DISTRIBUTION EXTRACT  OMP4877
002600*                         FILES (GAP/FTY/GND/AGB).  REQ OMP-4877. OMP4877
002700* 01/08/99 E ACKERMAN     Y2K REVIEW - GENERATED-TIMESTAMP LINE   Y2K
002800*                         NOW WINDOWS THE ACCEPT FROM DATE        Y2K
002900*                         2-DIGIT YEAR INTO A 4-DIGIT YEAR.       Y2K
003000*                         REQ OMP-4999.                           Y2K
003100* 09/02/23 R NOONAN       INSUFFICIENT-SAMPLES AND NO-AGE-RANGE-  OMP5121
003200*                         DATA MESSAGES ADDED SO THE REPORT DOES  OMP5121
003300*                         NOT PRINT GARBAGE WHEN A SECTION HAS    OMP5121
003400*                         NOTHING TO SAY.  REQ OMP-5121.          OMP5121
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  VERFYMN.
003800 AUTHOR. E ACKERMAN.
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN. 02/21/86.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400* THIS IS THE MAIN DRIVER FOR THE POST-DOWNLOAD VERIFICATION
004500* JOB.  IT READS ONE OPTIONAL CONTROL CARD, CALLS TSCONT (TIME-
004600* SERIES CONTINUITY AND FOUR-TYPES), DMAGGR (DEMOGRAPHICS AND
004700* CONFIGURED ATTRIBUTES) AND AGERNG (AGE-RANGE OCCUPANCY CURVE),
004800* THEN PRINTS THE FIVE-SECTION REPORT, WRITES THE MACHINE-
004900* READABLE SUMMARY FILE, AND - WHEN ASKED - WRITES THE FOUR
005000* DISTRIBUTION EXTRACT FILES.  VERFYMN DOES NOT OPEN THE TS OR
005100* DM FILES ITSELF; EACH CALLED SUBPROGRAM OPENS ITS OWN COPY.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3081.
005800 OBJECT-COMPUTER. IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT CTL-FILE ASSIGN TO CTLDD
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS CTL-FILE-STATUS.
006800     SELECT RPT-FILE ASSIGN TO RPTDD
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS IS RPT-FILE-STATUS.
007100     SELECT SUM-FILE ASSIGN TO SUMDD
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS IS SUM-FILE-STATUS.
007400     SELECT GAP-FILE ASSIGN TO GAPDD
007500       ORGANIZATION IS SEQUENTIAL
007600       FILE STATUS IS GAP-FILE-STATUS.
007700     SELECT FTY-FILE ASSIGN TO FTYDD
007800       ORGANIZATION IS SEQUENTIAL
007900       FILE STATUS IS FTY-FILE-STATUS.
008000     SELECT GND-FILE ASSIGN TO GNDDD
008100       ORGANIZATION IS SEQUENTIAL
008200       FILE STATUS IS GND-FILE-STATUS.
008300     SELECT AGB-FILE ASSIGN TO AGBDD
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS AGB-FILE-STATUS.
008600*===============================================================*
008700 DATA DIVISION.
008800*---------------------------------------------------------------*
008900 FILE SECTION.
009000*---------------------------------------------------------------*
009100 FD  CTL-FILE
009200     DATA RECORD IS CTL-REC.
009300 01  CTL-REC.
009400     05  CTL-EXPECTED-STEP        PIC 9(07).
009500     05  CTL-EMIT-EXTRACTS-SW     PIC X(01).
009600     05  FILLER                   PIC X(72).
009700*---------------------------------------------------------------*
009800 FD  RPT-FILE
009900     DATA RECORD IS RPT-RECORD.
010000 01  RPT-RECORD                   PIC X(132).
010100*---------------------------------------------------------------*
010200 FD  SUM-FILE
010300     DATA RECORD IS SUM-RECORD.
010400 01  SUM-RECORD                   PIC X(80).
010500*---------------------------------------------------------------*
010600 FD  GAP-FILE
010700     DATA RECORD IS GAP-RECORD.
010800 01  GAP-RECORD.
010900     05  GAP-PREV-TIME            PIC X(19).
011000     05  GAP-NEXT-TIME            PIC X(19).
011100     05  GAP-SECONDS              PIC 9(07).
011200     05  GAP-MISSING-POINTS       PIC 9(07).
011300*---------------------------------------------------------------*
011400 FD  FTY-FILE
011500     DATA RECORD IS FTY-RECORD.
011600 01  FTY-RECORD.
011700     05  FTY-CODE                 PIC 9(02).
011800     05  FTY-COUNT                PIC 9(07).
011900     05  FTY-PERCENT              PIC 999.99.
012000*---------------------------------------------------------------*
012100 FD  GND-FILE
012200     DATA RECORD IS GND-RECORD.
012300 01  GND-RECORD.
012400     05  GND-GENDER               PIC X(06).
012500     05  GND-COUNT                PIC 9(07).
012600     05  GND-PERCENT              PIC 999.99.
012700*---------------------------------------------------------------*
012800 FD  AGB-FILE
012900     DATA RECORD IS AGB-RECORD.
013000 01  AGB-RECORD.
013100     05  AGB-AGE                  PIC 9(03).
013200     05  AGB-COUNT                PIC 9(07).
013300     05  AGB-PERCENT              PIC 999.99.
013400*---------------------------------------------------------------*
013500 WORKING-STORAGE SECTION.
013600*---------------------------------------------------------------*
013700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
013800     05  CTL-FILE-STATUS          PIC X(02) VALUE SPACE.
013900         88  CTL-FILE-OK                  VALUE '00'.
014000         88  CTL-FILE-EOF                 VALUE '10'.
014100     05  RPT-FILE-STATUS          PIC X(02) VALUE SPACE.
014200         88  RPT-FILE-OK                  VALUE '00'.
014300     05  SUM-FILE-STATUS          PIC X(02) VALUE SPACE.
014400         88  SUM-FILE-OK                  VALUE '00'.
014500     05  GAP-FILE-STATUS          PIC X(02) VALUE SPACE.
014600         88  GAP-FILE-OK                  VALUE '00'.
014700     05  FTY-FILE-STATUS          PIC X(02) VALUE SPACE.
014800         88  FTY-FILE-OK                  VALUE '00'.
014900     05  GND-FILE-STATUS          PIC X(02) VALUE SPACE.
015000         88  GND-FILE-OK                  VALUE '00'.
015100     05  AGB-FILE-STATUS          PIC X(02) VALUE SPACE.
015200         88  AGB-FILE-OK                  VALUE '00'.
015300     05  WS-CTL-GOT-A-CARD-SW     PIC X(01) VALUE 'N'.
015400         88  WS-CTL-GOT-A-CARD            VALUE 'Y'.
015500     05  WS-EMIT-EXTRACTS-SW      PIC X(01) VALUE 'N'.
015600         88  WS-EMIT-EXTRACTS              VALUE 'Y'.
015700     05  FILLER                   PIC X(06).
015800*---------------------------------------------------------------*
015900*    LOOP SUBSCRIPTS AND THE FOUR-TYPES SEARCH SWITCH ARE CARRIED
016000*    AS STANDALONE 77-LEVEL ITEMS, NOT AS GROUP MEMBERS - SHOP
016100*    STANDARD FOR NONCONTIGUOUS WORKING-STORAGE SCRATCH.
016200 77  WS-GAP-IDX               PIC 9(02) USAGE COMP VALUE 0.
016300 77  WS-FTY-IDX               PIC 9(03) USAGE COMP VALUE 0.
016400 77  WS-AGE-IDX               PIC 9(03) USAGE COMP VALUE 0.
016500 77  WS-FTY-FOUND-SW          PIC X(01).
016600     88  WS-FTY-FOUND                  VALUE 'Y'.
016700*---------------------------------------------------------------*
016800*    PERCENT-OF-TOTAL WORK AREA.  SHARED BY EVERY SECTION THAT
016900*    PRINTS A "(ZZ9.99%)" FIGURE SO THE DIVIDE ISN'T REPEATED
017000*    SIX DIFFERENT WAYS IN SIX DIFFERENT PARAGRAPHS.
017100 01  WS-PERCENT-WORK-AREA.
017200     05  WS-PCT-NUMERATOR         PIC 9(07) USAGE COMP.
017300     05  WS-PCT-DENOMINATOR       PIC 9(07) USAGE COMP.
017400     05  WS-PCT-RESULT            PIC 999V99 USAGE COMP.
017500*---------------------------------------------------------------*
017600*    GENERATED-TIMESTAMP WORK AREA.  ACCEPT FROM DATE ON THIS
017700*    COMPILER RETURNS A 2-DIGIT YEAR, SO IT IS REDEFINED HERE
017800*    AND WINDOWED INTO A 4-DIGIT YEAR BEFORE IT GOES ON THE
017900*    REPORT - SEE THE 01/08/99 Y2K LOG ENTRY ABOVE.
018000 01  WS-TODAY-RAW.
018100     05  WS-TODAY-YY              PIC 9(02).
018200     05  WS-TODAY-MM              PIC 9(02).
018300     05  WS-TODAY-DD              PIC 9(02).
018400 01  WS-NOW-RAW.
018500     05  WS-NOW-HH                PIC 9(02).
018600     05  WS-NOW-MN                PIC 9(02).
018700     05  WS-NOW-SS                PIC 9(02).
018800     05  FILLER                   PIC 9(02).
018900 01  WS-TODAY-WINDOWED.
019000     05  WS-TODAY-CENTURY         PIC 9(02) USAGE COMP.
019100     05  WS-TODAY-FULL-YEAR       PIC 9(04) USAGE COMP.
019200*---------------------------------------------------------------*
019300*    CONTROL-CARD IMAGE, REDEFINED OVER THE SAME BYTES AS THE
019400*    CTL-REC FD RECORD SO A BLANK OR SHORT CARD STILL LANDS IN
019500*    NUMERIC FIELDS CLEANLY (A BLANK EXPECTED-STEP MEANS "LET
019600*    TSCONT INFER IT").
019700 01  WS-CTL-DEFAULT-CARD.
019800     05  FILLER                   PIC 9(07) VALUE 0.
019900     05  FILLER                   PIC X(01) VALUE 'N'.
020000     05  FILLER                   PIC X(72) VALUE SPACES.
020100 01  WS-CTL-DEFAULT-REDEF REDEFINES WS-CTL-DEFAULT-CARD.
020200     05  WS-CTL-DEFAULT-STEP      PIC 9(07).
020300     05  WS-CTL-DEFAULT-SW        PIC X(01).
020400     05  FILLER                   PIC X(72).
020500*---------------------------------------------------------------*
020600*    PRINTER CONTROL - PAGE/LINE COUNTERS FOR THE RUNNING REPORT.
020700 01  PRINTER-CONTROL-FIELDS.
020800     05  PC-LINE-COUNT            PIC 9(03) USAGE COMP VALUE 99.
020900     05  PC-PAGE-COUNT            PIC 9(03) USAGE COMP VALUE 0.
021000     05  PC-LINE-SPACEING         PIC 9(01) USAGE COMP VALUE 1.
021100     05  PC-LINES-PER-PAGE        PIC 9(03) USAGE COMP VALUE 60.
021200*---------------------------------------------------------------*
021300*    REPORT-LINE SHAPES.  NO STRING VERB ON THIS COMPILER - EACH
021400*    DISTINCT LINE IN THE [1]-[5] TEMPLATE IS ITS OWN 01-LEVEL
021500*    GROUP, FILLER LITERAL TEXT PLUS EDITED NUMERIC FIELDS, PAD-
021600*    DED TO THE FULL 132-BYTE REPORT WIDTH, PRINTED WITH
021700*    WRITE RPT-RECORD FROM.
021800 01  WL-BANNER-LINE.
021900     05  FILLER                   PIC X(41)
022000         VALUE '=== POST-DOWNLOAD VERIFICATION REPORT ==='.
022100     05  FILLER                   PIC X(91) VALUE SPACES.
022200 01  WL-GENERATED-LINE.
022300     05  FILLER                   PIC X(11) VALUE 'GENERATED: '.
022400     05  WL-GEN-YEAR              PIC 9(04).
022500     05  FILLER                   PIC X(01) VALUE '-'.
022600     05  WL-GEN-MONTH             PIC 9(02).
022700     05  FILLER                   PIC X(01) VALUE '-'.
022800     05  WL-GEN-DAY               PIC 9(02).
022900     05  FILLER                   PIC X(01) VALUE SPACE.
023000     05  WL-GEN-HOUR              PIC 9(02).
023100     05  FILLER                   PIC X(01) VALUE ':'.
023200     05  WL-GEN-MINUTE            PIC 9(02).
023300     05  FILLER                   PIC X(01) VALUE ':'.
023400     05  WL-GEN-SECOND            PIC 9(02).
023500     05  FILLER                   PIC X(102) VALUE SPACES.
023600 01  WL-BLANK-LINE                PIC X(132) VALUE SPACES.
023700 01  WL-SECTION-1-HDR.
023800     05  FILLER                   PIC X(28)
023900         VALUE '[1] TIME-SERIES CONTINUITY '.
024000     05  FILLER                   PIC X(104) VALUE SPACES.
024100 01  WL-ROWS-LINE.
024200     05  FILLER                   PIC X(21)
024300         VALUE '- ROWS:             '.
024400     05  WL-ROWS-VAL              PIC ZZZ,ZZ9.
024500     05  FILLER                   PIC X(104) VALUE SPACES.
024600 01  WL-EXPSTEP-LINE.
024700     05  FILLER                   PIC X(27)
024800         VALUE '- EXPECTED STEP (SEC):    '.
024900     05  WL-EXPSTEP-VAL           PIC ZZZ9.
025000     05  FILLER                   PIC X(101) VALUE SPACES.
025100 01  WL-FIRSTTIME-LINE.
025200     05  FILLER                   PIC X(27)
025300         VALUE '- FIRST TIME:              '.
025400     05  WL-FIRSTTIME-VAL         PIC X(19).
025500     05  FILLER                   PIC X(86) VALUE SPACES.
025600 01  WL-LASTTIME-LINE.
025700     05  FILLER                   PIC X(27)
025800         VALUE '- LAST TIME:               '.
025900     05  WL-LASTTIME-VAL          PIC X(19).
026000     05  FILLER                   PIC X(86) VALUE SPACES.
026100 01  WL-OBSPOINTS-LINE.
026200     05  FILLER                   PIC X(27)
026300         VALUE '- OBSERVED POINTS:         '.
026400     05  WL-OBSPOINTS-VAL         PIC ZZZ,ZZ9.
026500     05  FILLER                   PIC X(98) VALUE SPACES.
026600 01  WL-EXPPOINTS-LINE.
026700     05  FILLER                   PIC X(27)
026800         VALUE '- EXPECTED POINTS (EST):   '.
026900     05  WL-EXPPOINTS-VAL         PIC ZZZ,ZZ9.
027000     05  FILLER                   PIC X(98) VALUE SPACES.
027100 01  WL-GAPCOUNT-LINE.
027200     05  FILLER                   PIC X(27)
027300         VALUE '- GAP COUNT:               '.
027400     05  WL-GAPCOUNT-VAL          PIC ZZZ9.
027500     05  FILLER                   PIC X(101) VALUE SPACES.
027600 01  WL-MISSING-LINE.
027700     05  FILLER                   PIC X(27)
027800         VALUE '- MISSING POINTS (EST):    '.
027900     05  WL-MISSING-VAL           PIC ZZZ,ZZ9.
028000     05  FILLER                   PIC X(98) VALUE SPACES.
028100 01  WL-CONTRATIO-LINE.
028200     05  FILLER                   PIC X(27)
028300         VALUE '- CONTINUITY RATIO:        '.
028400     05  WL-CONTRATIO-VAL         PIC ZZ9.9.
028500     05  FILLER                   PIC X(01) VALUE SPACE.
028600     05  FILLER                   PIC X(01) VALUE '%'.
028700     05  FILLER                   PIC X(96) VALUE SPACES.
028800 01  WL-INSUFFICIENT-LINE.
028900     05  FILLER                   PIC X(47)
029000         VALUE '- INSUFFICIENT SAMPLES / STEP NOT INFERABLE.  '.
029100     05  FILLER                   PIC X(01) VALUE '('.
029200     05  WL-INSUFF-ROWS           PIC ZZZ,ZZ9.
029300     05  FILLER                   PIC X(7) VALUE ' ROWS).'.
029400     05  FILLER                   PIC X(70) VALUE SPACES.
029500 01  WL-GAPHDR-LINE.
029600     05  FILLER                   PIC X(26)
029700         VALUE '  GAP LIST (FIRST 10):    '.
029800     05  FILLER                   PIC X(106) VALUE SPACES.
029900 01  WL-GAPDETAIL-LINE.
030000     05  FILLER                   PIC X(09) VALUE '    PREV='.
030100     05  WL-GAPDET-PREV           PIC X(19).
030200     05  FILLER                   PIC X(08) VALUE '  NEXT='.
030300     05  WL-GAPDET-NEXT           PIC X(19).
030400     05  FILLER                   PIC X(08) VALUE '  GAP-S='.
030500     05  WL-GAPDET-SECS           PIC ZZZZZZ9.
030600     05  FILLER                   PIC X(10) VALUE '  MISSING='.
030700     05  WL-GAPDET-MISS           PIC ZZZZZZ9.
030800     05  FILLER                   PIC X(44) VALUE SPACES.
030900 01  WL-SECTION-2-HDR.
031000     05  FILLER                   PIC X(27)
031100         VALUE '[2] FOUR-TYPES DISTRIBUTION'.
031200     05  FILLER                   PIC X(105) VALUE SPACES.
031300 01  WL-FTYROWS-LINE.
031400     05  FILLER                   PIC X(08) VALUE '- ROWS: '.
031500     05  WL-FTYROWS-VAL           PIC ZZZ,ZZ9.
031600     05  FILLER                   PIC X(17)
031700         VALUE '   UNIQUE VALUES:'.
031800     05  FILLER                   PIC X(01) VALUE SPACE.
031900     05  WL-FTYUNIQ-VAL           PIC Z9.
032000     05  FILLER                   PIC X(97) VALUE SPACES.
032100 01  WL-FTYDETAIL-LINE.
032200     05  FILLER                   PIC X(10) VALUE '    VALUE='.
032300     05  WL-FTYDET-VALUE          PIC Z9.
032400     05  FILLER                   PIC X(08) VALUE '  COUNT='.
032500     05  WL-FTYDET-COUNT          PIC ZZZ,ZZ9.
032600     05  FILLER                   PIC X(10) VALUE '  PERCENT='.
032700     05  WL-FTYDET-PCT            PIC ZZ9.99.
032800     05  FILLER                   PIC X(01) VALUE '%'.
032900     05  FILLER                   PIC X(85) VALUE SPACES.
033000 01  WL-FTYDETAIL-NA-LINE.
033100     05  FILLER                   PIC X(10) VALUE '    VALUE='.
033200     05  FILLER                   PIC X(02) VALUE 'NA'.
033300     05  FILLER                   PIC X(08) VALUE '  COUNT='.
033400     05  WL-FTYDETNA-COUNT        PIC ZZZ,ZZ9.
033500     05  FILLER                   PIC X(10) VALUE '  PERCENT='.
033600     05  WL-FTYDETNA-PCT          PIC ZZ9.99.
033700     05  FILLER                   PIC X(01) VALUE '%'.
033800     05  FILLER                   PIC X(85) VALUE SPACES.
033900 01  WL-SECTION-3-HDR.
034000     05  FILLER                   PIC X(31)
034100         VALUE '[3] DEMOGRAPHICS (GENDER / AGE)'.
034200     05  FILLER                   PIC X(101) VALUE SPACES.
034300 01  WL-DEMTOTAL-LINE.
034400     05  FILLER                   PIC X(14)
034500         VALUE '- TOTAL ROWS: '.
034600     05  WL-DEMTOTAL-VAL          PIC ZZZ,ZZ9.
034700     05  FILLER                   PIC X(111) VALUE SPACES.
034800 01  WL-GENDERHDR-LINE.
034900     05  FILLER                   PIC X(24)
035000         VALUE '  GENDER DISTRIBUTION:  '.
035100     05  FILLER                   PIC X(108) VALUE SPACES.
035200 01  WL-GENDERDET-LINE.
035300     05  FILLER                   PIC X(04) VALUE '    '.
035400     05  WL-GENDET-LABEL          PIC X(06).
035500     05  FILLER                   PIC X(02) VALUE ': '.
035600     05  WL-GENDET-COUNT          PIC ZZZ,ZZ9.
035700     05  FILLER                   PIC X(02) VALUE ' ('.
035800     05  WL-GENDET-PCT            PIC ZZ9.99.
035900     05  FILLER                   PIC X(02) VALUE '%)'.
036000     05  FILLER                   PIC X(102) VALUE SPACES.
036100 01  WL-AGESTATHDR-LINE.
036200     05  FILLER                   PIC X(19)
036300         VALUE '  AGE STATISTICS:  '.
036400     05  FILLER                   PIC X(113) VALUE SPACES.
036500 01  WL-AGESTAT-LINE.
036600     05  FILLER                   PIC X(08) VALUE '    MIN='.
036700     05  WL-AGESTAT-MIN           PIC ZZ9.99.
036800     05  FILLER                   PIC X(08) VALUE '  MAX='.
036900     05  WL-AGESTAT-MAX           PIC ZZ9.99.
037000     05  FILLER                   PIC X(09) VALUE '  MEAN='.
037100     05  WL-AGESTAT-MEAN          PIC ZZ9.99.
037200     05  FILLER                   PIC X(11) VALUE '  MEDIAN='.
037300     05  WL-AGESTAT-MEDIAN        PIC ZZ9.99.
037400     05  FILLER                   PIC X(74) VALUE SPACES.
037500 01  WL-AGEBUCKHDR-LINE.
037600     05  FILLER                   PIC X(24)
037700         VALUE '  AGE BUCKETS (1-YEAR):  '.
037800     05  FILLER                   PIC X(107) VALUE SPACES.
037900 01  WL-AGEBUCKDET-LINE.
038000     05  FILLER                   PIC X(04) VALUE '    '.
038100     05  WL-AGEBDET-AGE           PIC Z9.
038200     05  FILLER                   PIC X(02) VALUE ': '.
038300     05  WL-AGEBDET-COUNT         PIC ZZZ,ZZ9.
038400     05  FILLER                   PIC X(02) VALUE ' ('.
038500     05  WL-AGEBDET-PCT           PIC ZZ9.99.
038600     05  FILLER                   PIC X(02) VALUE '%)'.
038700     05  FILLER                   PIC X(102) VALUE SPACES.
038800 01  WL-SECTION-4-HDR.
038900     05  FILLER                   PIC X(33)
039000         VALUE '[4] AGE-RANGE OCCUPANCY CURVE    '.
039100     05  FILLER                   PIC X(99) VALUE SPACES.
039200 01  WL-NOAGEDATA-LINE.
039300     05  FILLER                   PIC X(22)
039400         VALUE '- NO AGE-RANGE DATA.  '.
039500     05  FILLER                   PIC X(110) VALUE SPACES.
039600 01  WL-AGECURVE-LINE.
039700     05  FILLER                   PIC X(08) VALUE '    AGE='.
039800     05  WL-CURVE-AGE             PIC ZZ9.
039900     05  FILLER                   PIC X(12) VALUE '  IN-RANGE='.
040000     05  WL-CURVE-INRANGE         PIC ZZZ,ZZ9.
040100     05  FILLER                   PIC X(12) VALUE '  LOW-ENDPT='.
040200     05  WL-CURVE-LOWENDPT        PIC ZZZ,ZZ9.
040300     05  FILLER                   PIC X(13) VALUE '  HIGH-ENDPT='.
040400     05  WL-CURVE-HIGHENDPT       PIC ZZZ,ZZ9.
040500     05  FILLER                   PIC X(60) VALUE SPACES.
040600 01  WL-SECTION-5-HDR.
040700     05  FILLER                   PIC X(25)
040800         VALUE '[5] CONFIGURED ATTRIBUTES'.
040900     05  FILLER                   PIC X(107) VALUE SPACES.
041000 01  WL-ATTRHDR-LINE.
041100     05  FILLER                   PIC X(13) VALUE '- ATTRIBUTE: '.
041200     05  WL-ATTRHDR-NAME          PIC X(20).
041300     05  FILLER                   PIC X(02) VALUE ' ('.
041400     05  WL-ATTRHDR-TYPE          PIC X(01).
041500     05  FILLER                   PIC X(02) VALUE ')'.
041600     05  FILLER                   PIC X(93) VALUE SPACES.
041700 01  WL-ATTRVAL-LINE.
041800     05  FILLER                   PIC X(04) VALUE '    '.
041900     05  WL-ATTRVAL-LABEL         PIC X(20).
042000     05  FILLER                   PIC X(02) VALUE ': '.
042100     05  WL-ATTRVAL-COUNT         PIC ZZZ,ZZ9.
042200     05  FILLER                   PIC X(02) VALUE ' ('.
042300     05  WL-ATTRVAL-PCT           PIC ZZ9.99.
042400     05  FILLER                   PIC X(02) VALUE '%)'.
042500     05  FILLER                   PIC X(86) VALUE SPACES.
042600 01  WL-ATTRNUM-LINE.
042700     05  FILLER                   PIC X(12) VALUE '    NON-NULL='.
042800     05  WL-ATTRNUM-NONNULL       PIC ZZZ,ZZ9.
042900     05  FILLER                   PIC X(05) VALUE ' MIN='.
043000     05  WL-ATTRNUM-MIN           PIC ZZ9.99.
043100     05  FILLER                   PIC X(05) VALUE ' MAX='.
043200     05  WL-ATTRNUM-MAX           PIC ZZ9.99.
043300     05  FILLER                   PIC X(06) VALUE ' MEAN='.
043400     05  WL-ATTRNUM-MEAN          PIC ZZ9.99.
043500     05  FILLER                   PIC X(08) VALUE ' MEDIAN='.
043600     05  WL-ATTRNUM-MEDIAN        PIC ZZ9.99.
043700     05  FILLER                   PIC X(60) VALUE SPACES.
043800*---------------------------------------------------------------*
043900*    SUMMARY-FILE LINE SHAPE - ONE KEY=VALUE LINE AT A TIME.
044000 01  WL-SUM-LINE.
044100     05  WL-SUM-KEY               PIC X(30).
044200     05  FILLER                   PIC X(01) VALUE '='.
044300     05  WL-SUM-VALUE             PIC X(40).
044400     05  FILLER                   PIC X(09) VALUE SPACES.
044500*---------------------------------------------------------------*
044600 77  WS-SUM-NUM-DISPLAY           PIC Z(6)9.
044700 77  WS-SUM-SIGNED-DISPLAY        PIC -(3)9.99.
044710*---------------------------------------------------------------*
044720*    THE PER-ROW SUMMARY KEYS BELOW ARE BUILT FROM A FIXED KEY
044730*    TEMPLATE WITH THE VARYING DIGITS OVERLAID BY REFERENCE
044740*    MODIFICATION - NO STRING VERB ON THIS COMPILER, SAME IDIOM
044750*    DLFILTER USES TO REBUILD THE CORRECTED USER-ID DOMAIN.
044760 77  WS-SUM-KEYNUM1               PIC 9(01).
044770 77  WS-SUM-KEYNUM2               PIC 9(02).
044780 77  WS-SUM-KEYNUM3               PIC 9(03).
044800*---------------------------------------------------------------*
044900*    AGE-BUCKET LOOP BOUNDS, LOADED BY REDEFINITION OF A FILLER
045000*    PAIR SO THE 1-121 SUBSCRIPT RANGE ISN'T A LITERAL BURIED IN
045100*    EVERY PERFORM VARYING THAT WALKS THE BUCKET TABLE - SAME
045200*    IDIOM AGERNG USES FOR ITS 000-120 AGE BOUND.
045300 01  WS-BUCKET-BOUND-VALUES.
045400     05  FILLER                   PIC 9(03) VALUE 001.
045500     05  FILLER                   PIC 9(03) VALUE 121.
045600 01  WS-BUCKET-BOUND-TABLE REDEFINES WS-BUCKET-BOUND-VALUES.
045700     05  WS-BUCKET-BOUND-ENTRY    PIC 9(03) OCCURS 2 TIMES.
045800*---------------------------------------------------------------*
045900*    COUNT OF EXTRACT ROWS ACTUALLY WRITTEN, REDEFINED AS A
046000*    DISPLAY-USAGE AREA FOR THE OPERATOR-LOG LINE AT CLOSE - THE
046100*    SAME ROWCOUNT/REDEFINES PATTERN AGERNG USES.
046200 01  WS-EXTRACT-COUNT-AREA        PIC 9(07) USAGE COMP VALUE 0.
046300 01  WS-EXTRACT-COUNT-DISPLAY REDEFINES WS-EXTRACT-COUNT-AREA
046400         PIC 9(07).
046500*---------------------------------------------------------------*
046600 COPY TSCONTTB.
046700 COPY DMAGGRTB.
046800 COPY AGERNGTB.
046900*===============================================================*
047000 PROCEDURE DIVISION.
047100*---------------------------------------------------------------*
047200 0000-MAIN-ROUTINE.
047300*---------------------------------------------------------------*
047400     PERFORM 1000-OPEN-FILES-AND-READ-CONTROL THRU 1000-EXIT.
047500     PERFORM 1500-RUN-ANALYSES.
047600     PERFORM 4000-PRINT-REPORT.
047700     PERFORM 5000-WRITE-SUMMARY-FILE.
047800     IF WS-EMIT-EXTRACTS
047900         PERFORM 6000-WRITE-EXTRACTS
048000     END-IF.
048100     PERFORM 9800-CLOSE-FILES.
048200     STOP RUN.
048300*---------------------------------------------------------------*
048400* THE CONTROL CARD IS OPTIONAL.  A MISSING OR EMPTY CTLDD LEAVES
048500* THE DEFAULTS IN PLACE - STEP NOT GIVEN, EXTRACTS NOT EMITTED.
048600*---------------------------------------------------------------*
048700 1000-OPEN-FILES-AND-READ-CONTROL.
048800*---------------------------------------------------------------*
048900     MOVE WS-CTL-DEFAULT-STEP TO CTL-EXPECTED-STEP.
049000     MOVE WS-CTL-DEFAULT-SW TO WS-EMIT-EXTRACTS-SW.
049100     OPEN INPUT CTL-FILE.
049200     IF NOT CTL-FILE-OK
049300         GO TO 1000-OPEN-OUTPUTS.
049400     READ CTL-FILE
049500         AT END
049600             SET CTL-FILE-EOF TO TRUE
049700         NOT AT END
049800             SET WS-CTL-GOT-A-CARD TO TRUE
049900             MOVE CTL-EMIT-EXTRACTS-SW TO WS-EMIT-EXTRACTS-SW
050000     END-READ.
050100     CLOSE CTL-FILE.
050200 1000-OPEN-OUTPUTS.
050300     OPEN OUTPUT RPT-FILE.
050400     OPEN OUTPUT SUM-FILE.
050500 1000-EXIT.
050600     EXIT.
050700*---------------------------------------------------------------*
050800* CALLS THE THREE ANALYSIS SUBPROGRAMS, EACH OF WHICH MAKES ITS
050900* OWN PASS OVER ITS OWN COPY OF THE DM/TS EXTRACT.  THE EXPECTED
051000* STEP OVERRIDE - IF THE CONTROL CARD GAVE ONE - MUST BE MOVED
051100* INTO TSCONT-RESULT-TABLE *AFTER* THE INITIALIZE AND *BEFORE*
051200* THE CALL, OR TSCONT WILL SIMPLY INFER THE STEP ITSELF.
051300*---------------------------------------------------------------*
051400 1500-RUN-ANALYSES.
051500*---------------------------------------------------------------*
051600     INITIALIZE TSCONT-RESULT-TABLE.
051700     IF WS-CTL-GOT-A-CARD AND CTL-EXPECTED-STEP NOT = 0
051800         MOVE 'Y' TO TSR-STEP-GIVEN-SW
051900         MOVE CTL-EXPECTED-STEP TO TSR-EXPECTED-STEP
052000     END-IF.
052100     CALL 'TSCONT' USING TSCONT-RESULT-TABLE.
052200     INITIALIZE DMAGGR-RESULT-TABLE.
052300     CALL 'DMAGGR' USING DMAGGR-RESULT-TABLE.
052400     INITIALIZE AGERNG-RESULT-TABLE.
052500     CALL 'AGERNG' USING AGERNG-RESULT-TABLE.
052600*---------------------------------------------------------------*
052700 4000-PRINT-REPORT.
052800*---------------------------------------------------------------*
052900     PERFORM 4010-BUILD-GENERATED-TIMESTAMP.
053000     WRITE RPT-RECORD FROM WL-BANNER-LINE.
053100     WRITE RPT-RECORD FROM WL-GENERATED-LINE.
053200     WRITE RPT-RECORD FROM WL-BLANK-LINE.
053300     PERFORM 4100-PRINT-SECTION-1.
053400     WRITE RPT-RECORD FROM WL-BLANK-LINE.
053500     PERFORM 4200-PRINT-SECTION-2.
053600     WRITE RPT-RECORD FROM WL-BLANK-LINE.
053700     PERFORM 4300-PRINT-SECTION-3.
053800     WRITE RPT-RECORD FROM WL-BLANK-LINE.
053900     PERFORM 4400-PRINT-SECTION-4.
054000     WRITE RPT-RECORD FROM WL-BLANK-LINE.
054100     PERFORM 4500-PRINT-SECTION-5.
054200*---------------------------------------------------------------*
054300* THIS SHOP'S COMPILER ONLY EVER RETURNS A 2-DIGIT YEAR OUT OF
054400* ACCEPT FROM DATE, SO THE CENTURY IS WINDOWED BY HAND -
054500* YY UNDER 50 IS TREATED AS 20XX, OTHERWISE 19XX.
054600*---------------------------------------------------------------*
054700 4010-BUILD-GENERATED-TIMESTAMP.
054800*---------------------------------------------------------------*
054900     ACCEPT WS-TODAY-RAW FROM DATE.
055000     ACCEPT WS-NOW-RAW FROM TIME.
055100     IF WS-TODAY-YY < 50
055200         MOVE 20 TO WS-TODAY-CENTURY
055300     ELSE
055400         MOVE 19 TO WS-TODAY-CENTURY
055500     END-IF.
055600     COMPUTE WS-TODAY-FULL-YEAR =
055700         (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
055800     MOVE WS-TODAY-FULL-YEAR TO WL-GEN-YEAR.
055900     MOVE WS-TODAY-MM TO WL-GEN-MONTH.
056000     MOVE WS-TODAY-DD TO WL-GEN-DAY.
056100     MOVE WS-NOW-HH TO WL-GEN-HOUR.
056200     MOVE WS-NOW-MN TO WL-GEN-MINUTE.
056300     MOVE WS-NOW-SS TO WL-GEN-SECOND.
056400*---------------------------------------------------------------*
056500* SECTION [1] - TIME-SERIES CONTINUITY.  WHEN TSCONT COULD NOT
056600* INFER A STEP (FEWER THAN 2 ROWS, OR NO CLEAR MODE), PRINT THE
056700* ROW COUNT AND THE INSUFFICIENT-SAMPLES MESSAGE AND STOP.
056800*---------------------------------------------------------------*
056900 4100-PRINT-SECTION-1.
057000*---------------------------------------------------------------*
057100     WRITE RPT-RECORD FROM WL-SECTION-1-HDR.
057200     MOVE TSR-ROW-COUNT TO WL-ROWS-VAL.
057300     WRITE RPT-RECORD FROM WL-ROWS-LINE.
057400     IF TSR-INSUFFICIENT
057500         MOVE TSR-ROW-COUNT TO WL-INSUFF-ROWS
057600         WRITE RPT-RECORD FROM WL-INSUFFICIENT-LINE
057700     ELSE
057800         MOVE TSR-EXPECTED-STEP TO WL-EXPSTEP-VAL
057900         WRITE RPT-RECORD FROM WL-EXPSTEP-LINE
058000         MOVE TSR-FIRST-TIME TO WL-FIRSTTIME-VAL
058100         WRITE RPT-RECORD FROM WL-FIRSTTIME-LINE
058200         MOVE TSR-LAST-TIME TO WL-LASTTIME-VAL
058300         WRITE RPT-RECORD FROM WL-LASTTIME-LINE
058400         MOVE TSR-OBSERVED-POINTS TO WL-OBSPOINTS-VAL
058500         WRITE RPT-RECORD FROM WL-OBSPOINTS-LINE
058600         MOVE TSR-EXPECTED-POINTS TO WL-EXPPOINTS-VAL
058700         WRITE RPT-RECORD FROM WL-EXPPOINTS-LINE
058800         MOVE TSR-GAP-COUNT TO WL-GAPCOUNT-VAL
058900         WRITE RPT-RECORD FROM WL-GAPCOUNT-LINE
059000         MOVE TSR-MISSING-TOTAL TO WL-MISSING-VAL
059100         WRITE RPT-RECORD FROM WL-MISSING-LINE
059200         MOVE TSR-CONTINUITY-PCT TO WL-CONTRATIO-VAL
059300         WRITE RPT-RECORD FROM WL-CONTRATIO-LINE
059400         IF TSR-GAP-COUNT > 0
059500             WRITE RPT-RECORD FROM WL-GAPHDR-LINE
059600             PERFORM 4110-PRINT-ONE-GAP
059700                 VARYING WS-GAP-IDX FROM 1 BY 1
059800                 UNTIL WS-GAP-IDX > TSR-GAP-COUNT
059900                 OR WS-GAP-IDX > 10
060000         END-IF
060100     END-IF.
060200*---------------------------------------------------------------*
060300 4110-PRINT-ONE-GAP.
060400*---------------------------------------------------------------*
060500     MOVE TSR-GAP-PREV (WS-GAP-IDX) TO WL-GAPDET-PREV.
060600     MOVE TSR-GAP-NEXT (WS-GAP-IDX) TO WL-GAPDET-NEXT.
060700     MOVE TSR-GAP-SECONDS (WS-GAP-IDX) TO WL-GAPDET-SECS.
060800     MOVE TSR-GAP-MISSING (WS-GAP-IDX) TO WL-GAPDET-MISS.
060900     WRITE RPT-RECORD FROM WL-GAPDETAIL-LINE.
061000*---------------------------------------------------------------*
061100* SECTION [2] - FOUR-TYPES DISTRIBUTION.  TSR-FTY-TABLE WAS
061200* BUILT BY TSCONT'S SEARCH-INSERT IN FIRST-SEEN ORDER, NOT
061300* ASCENDING CODE ORDER, SO EACH CODE 0-9 IS LOOKED UP BY A
061400* SMALL SEARCH HERE BEFORE PRINTING - THE SAME SEARCH IDIOM
061500* THE SHOP USES EVERYWHERE ELSE ON A SMALL OCCURS TABLE.
061600*---------------------------------------------------------------*
061700 4200-PRINT-SECTION-2.
061800*---------------------------------------------------------------*
061900     WRITE RPT-RECORD FROM WL-SECTION-2-HDR.
062000     MOVE TSR-ROW-COUNT TO WL-FTYROWS-VAL.
062100     MOVE TSR-FTY-DISTINCT TO WL-FTYUNIQ-VAL.
062200     WRITE RPT-RECORD FROM WL-FTYROWS-LINE.
062300     PERFORM 4210-PRINT-ONE-FOUR-TYPE
062400         VARYING WS-FTY-IDX FROM 0 BY 1
062500         UNTIL WS-FTY-IDX > 9.
062600     PERFORM 4220-PRINT-NA-FOUR-TYPE.
062700*---------------------------------------------------------------*
062800* NA BUCKET - TS-FOUR-TYPES OF 99 PER TSCONT'S 2110-TALLY-
062900* FOUR-TYPES.  ALWAYS PRINTED, EVEN WHEN THE COUNT IS ZERO, SO
063000* SECTION [2] ACCOUNTS FOR EVERY ROW TSCONT READ.  REQ OMP-5141.
063100*---------------------------------------------------------------*
063200 4220-PRINT-NA-FOUR-TYPE.
063300*---------------------------------------------------------------*
063400     MOVE TSR-FTY-NA-COUNT TO WL-FTYDETNA-COUNT.
063500     MOVE TSR-FTY-NA-COUNT TO WS-PCT-NUMERATOR.
063600     MOVE TSR-ROW-COUNT TO WS-PCT-DENOMINATOR.
063700     PERFORM 4900-COMPUTE-PERCENT.
063800     MOVE WS-PCT-RESULT TO WL-FTYDETNA-PCT.
063900     WRITE RPT-RECORD FROM WL-FTYDETAIL-NA-LINE.
064000*---------------------------------------------------------------*
064100 4210-PRINT-ONE-FOUR-TYPE.
064200*---------------------------------------------------------------*
064300     SET WS-FTY-FOUND-SW TO 'N'.
064400     SET FT-IDX TO 1.
064500     SEARCH TSR-FTY-TABLE
064600         AT END SET WS-FTY-FOUND-SW TO 'N'
064700         WHEN TSR-FTY-CODE (FT-IDX) = WS-FTY-IDX
064800             SET WS-FTY-FOUND TO TRUE
064900     END-SEARCH.
065000     IF WS-FTY-FOUND
065100         MOVE WS-FTY-IDX TO WL-FTYDET-VALUE
065200         MOVE TSR-FTY-COUNT (FT-IDX) TO WL-FTYDET-COUNT
065300         MOVE TSR-FTY-COUNT (FT-IDX) TO WS-PCT-NUMERATOR
065400         MOVE TSR-ROW-COUNT TO WS-PCT-DENOMINATOR
065500         PERFORM 4900-COMPUTE-PERCENT
065600         MOVE WS-PCT-RESULT TO WL-FTYDET-PCT
065700         WRITE RPT-RECORD FROM WL-FTYDETAIL-LINE
065800     END-IF.
065900*---------------------------------------------------------------*
066000* SECTION [3] - DEMOGRAPHICS.  GENDER DISTRIBUTION THEN AGE
066100* STATISTICS THEN THE 1-YEAR AGE BUCKETS (AGES 0-120).
066200*---------------------------------------------------------------*
066300 4300-PRINT-SECTION-3.
066400*---------------------------------------------------------------*
066500     WRITE RPT-RECORD FROM WL-SECTION-3-HDR.
066600     MOVE DMR-TOTAL-ROWS TO WL-DEMTOTAL-VAL.
066700     WRITE RPT-RECORD FROM WL-DEMTOTAL-LINE.
066800     WRITE RPT-RECORD FROM WL-GENDERHDR-LINE.
066900     PERFORM 4310-PRINT-ONE-GENDER
067000         VARYING WS-AGE-IDX FROM 1 BY 1
067100         UNTIL WS-AGE-IDX > 3.
067200     WRITE RPT-RECORD FROM WL-AGESTATHDR-LINE.
067300     MOVE DMR-AGE-MIN TO WL-AGESTAT-MIN.
067400     MOVE DMR-AGE-MAX TO WL-AGESTAT-MAX.
067500     MOVE DMR-AGE-MEAN TO WL-AGESTAT-MEAN.
067600     MOVE DMR-AGE-MEDIAN TO WL-AGESTAT-MEDIAN.
067700     WRITE RPT-RECORD FROM WL-AGESTAT-LINE.
067800     WRITE RPT-RECORD FROM WL-AGEBUCKHDR-LINE.
067900     PERFORM 4320-PRINT-ONE-AGE-BUCKET
068000         VARYING WS-AGE-IDX FROM WS-BUCKET-BOUND-ENTRY (1) BY 1
068100         UNTIL WS-AGE-IDX > WS-BUCKET-BOUND-ENTRY (2).
068200*---------------------------------------------------------------*
068300 4310-PRINT-ONE-GENDER.
068400*---------------------------------------------------------------*
068500     MOVE DMR-GENDER-LABEL (WS-AGE-IDX) TO WL-GENDET-LABEL.
068600     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO WL-GENDET-COUNT.
068700     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR.
068800     MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR.
068900     PERFORM 4900-COMPUTE-PERCENT.
069000     MOVE WS-PCT-RESULT TO WL-GENDET-PCT.
069100     WRITE RPT-RECORD FROM WL-GENDERDET-LINE.
069200*---------------------------------------------------------------*
069300 4320-PRINT-ONE-AGE-BUCKET.
069400*---------------------------------------------------------------*
069500     IF DMR-BUCKET-COUNT (WS-AGE-IDX) > 0
069600         COMPUTE WL-AGEBDET-AGE = WS-AGE-IDX - 1
069700         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO WL-AGEBDET-COUNT
069800         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR
069900         MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR
070000         PERFORM 4900-COMPUTE-PERCENT
070100         MOVE WS-PCT-RESULT TO WL-AGEBDET-PCT
070200         WRITE RPT-RECORD FROM WL-AGEBUCKDET-LINE
070300     END-IF.
070400*---------------------------------------------------------------*
070500* SECTION [4] - AGE-RANGE OCCUPANCY CURVE.  WHEN AGERNG FOUND
070600* NO VALID RANGE RECORD AT ALL, PRINT THE NO-DATA MESSAGE.
070700*---------------------------------------------------------------*
070800 4400-PRINT-SECTION-4.
070900*---------------------------------------------------------------*
071000     WRITE RPT-RECORD FROM WL-SECTION-4-HDR.
071100     IF NOT AGR-HAS-DATA
071200         WRITE RPT-RECORD FROM WL-NOAGEDATA-LINE
071300     ELSE
071400         PERFORM 4410-PRINT-ONE-AGE-CURVE-ROW
071500             VARYING WS-AGE-IDX FROM WS-BUCKET-BOUND-ENTRY (1)
071600                 BY 1
071700             UNTIL WS-AGE-IDX > WS-BUCKET-BOUND-ENTRY (2)
071800     END-IF.
071900*---------------------------------------------------------------*
072000 4410-PRINT-ONE-AGE-CURVE-ROW.
072100*---------------------------------------------------------------*
072200     IF AGR-OCCUPANCY-COUNT (WS-AGE-IDX) > 0
072300         OR AGR-LOW-ENDPT-COUNT (WS-AGE-IDX) > 0
072400         OR AGR-HIGH-ENDPT-COUNT (WS-AGE-IDX) > 0
072500         COMPUTE WL-CURVE-AGE = WS-AGE-IDX - 1
072600         MOVE AGR-OCCUPANCY-COUNT (WS-AGE-IDX)
072700             TO WL-CURVE-INRANGE
072800         MOVE AGR-LOW-ENDPT-COUNT (WS-AGE-IDX)
072900             TO WL-CURVE-LOWENDPT
073000         MOVE AGR-HIGH-ENDPT-COUNT (WS-AGE-IDX)
073100             TO WL-CURVE-HIGHENDPT
073200         WRITE RPT-RECORD FROM WL-AGECURVE-LINE
073300     END-IF.
073400*---------------------------------------------------------------*
073500* SECTION [5] - CONFIGURED ATTRIBUTES.  ONE BLOCK PER ATTRIBUTE
073600* DMAGGR WAS TOLD TO WATCH; BOOLEAN/CATEGORICAL ATTRIBUTES PRINT
073700* THEIR VALUE TABLE, NUMERIC ATTRIBUTES PRINT MIN/MAX/MEAN/
073800* MEDIAN.
073900*---------------------------------------------------------------*
074000 4500-PRINT-SECTION-5.
074100*---------------------------------------------------------------*
074200     WRITE RPT-RECORD FROM WL-SECTION-5-HDR.
074300     PERFORM 4510-PRINT-ONE-ATTRIBUTE
074400         VARYING WS-AGE-IDX FROM 1 BY 1
074500         UNTIL WS-AGE-IDX > DMR-CFG-COUNT.
074600*---------------------------------------------------------------*
074700 4510-PRINT-ONE-ATTRIBUTE.
074800*---------------------------------------------------------------*
074900     MOVE DMR-ATTR-NAME (WS-AGE-IDX) TO WL-ATTRHDR-NAME.
075000     MOVE DMR-ATTR-TYPE (WS-AGE-IDX) TO WL-ATTRHDR-TYPE.
075100     WRITE RPT-RECORD FROM WL-ATTRHDR-LINE.
075200     IF DMR-ATTR-TYPE (WS-AGE-IDX) = 'N'
075300         MOVE DMR-ATTR-NUM-NONNULL (WS-AGE-IDX)
075400             TO WL-ATTRNUM-NONNULL
075500         MOVE DMR-ATTR-NUM-MIN (WS-AGE-IDX) TO WL-ATTRNUM-MIN
075600         MOVE DMR-ATTR-NUM-MAX (WS-AGE-IDX) TO WL-ATTRNUM-MAX
075700         MOVE DMR-ATTR-NUM-MEAN (WS-AGE-IDX) TO WL-ATTRNUM-MEAN
075800         MOVE DMR-ATTR-NUM-MEDIAN (WS-AGE-IDX)
075900             TO WL-ATTRNUM-MEDIAN
076000         WRITE RPT-RECORD FROM WL-ATTRNUM-LINE
076100     ELSE
076200         PERFORM 4520-PRINT-ONE-ATTR-VALUE
076300             VARYING VL-IDX FROM 1 BY 1
076400             UNTIL VL-IDX > DMR-ATTR-VALUE-ROWS (WS-AGE-IDX)
076500     END-IF.
076600*---------------------------------------------------------------*
076700 4520-PRINT-ONE-ATTR-VALUE.
076800*---------------------------------------------------------------*
076900     MOVE DMR-ATTR-VALUE-LABEL (WS-AGE-IDX VL-IDX)
077000         TO WL-ATTRVAL-LABEL.
077100     MOVE DMR-ATTR-VALUE-COUNT (WS-AGE-IDX VL-IDX)
077200         TO WL-ATTRVAL-COUNT.
077300     MOVE DMR-ATTR-VALUE-COUNT (WS-AGE-IDX VL-IDX)
077400         TO WS-PCT-NUMERATOR.
077500     MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR.
077600     PERFORM 4900-COMPUTE-PERCENT.
077700     MOVE WS-PCT-RESULT TO WL-ATTRVAL-PCT.
077800     WRITE RPT-RECORD FROM WL-ATTRVAL-LINE.
077900*---------------------------------------------------------------*
078000* SHARED PERCENT-OF-TOTAL CALCULATION - GUARDS AGAINST A ZERO
078100* DENOMINATOR RATHER THAN LETTING THE DIVIDE ABEND THE RUN.
078200*---------------------------------------------------------------*
078300 4900-COMPUTE-PERCENT.
078400*---------------------------------------------------------------*
078500     IF WS-PCT-DENOMINATOR = 0
078600         MOVE 0 TO WS-PCT-RESULT
078700     ELSE
078800         COMPUTE WS-PCT-RESULT ROUNDED =
078900             (WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR) * 100
079000     END-IF.
079100*---------------------------------------------------------------*
079200* THE MACHINE-READABLE SUMMARY FILE - ONE KEY=VALUE LINE PER
079300* DATUM, SECTIONED THE SAME WAY AS THE PRINTED REPORT.
079400*---------------------------------------------------------------*
079500 5000-WRITE-SUMMARY-FILE.
079600*---------------------------------------------------------------*
079700     MOVE 'SECTION1-ROWS' TO WL-SUM-KEY.
079800     MOVE TSR-ROW-COUNT TO WS-SUM-NUM-DISPLAY.
079900     MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE.
080000     WRITE SUM-RECORD FROM WL-SUM-LINE.
080100     IF TSR-INSUFFICIENT
080200         MOVE 'SECTION1-STATUS' TO WL-SUM-KEY
080300         MOVE 'INSUFFICIENT-SAMPLES' TO WL-SUM-VALUE
080400         WRITE SUM-RECORD FROM WL-SUM-LINE
080500     ELSE
080600         MOVE 'SECTION1-EXPECTED-STEP' TO WL-SUM-KEY
080700         MOVE TSR-EXPECTED-STEP TO WS-SUM-NUM-DISPLAY
080800         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
080900         WRITE SUM-RECORD FROM WL-SUM-LINE
081000         MOVE 'SECTION1-FIRST-TIME' TO WL-SUM-KEY
081100         MOVE TSR-FIRST-TIME TO WL-SUM-VALUE
081200         WRITE SUM-RECORD FROM WL-SUM-LINE
081300         MOVE 'SECTION1-LAST-TIME' TO WL-SUM-KEY
081400         MOVE TSR-LAST-TIME TO WL-SUM-VALUE
081500         WRITE SUM-RECORD FROM WL-SUM-LINE
081600         MOVE 'SECTION1-OBSERVED-POINTS' TO WL-SUM-KEY
081700         MOVE TSR-OBSERVED-POINTS TO WS-SUM-NUM-DISPLAY
081800         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
081900         WRITE SUM-RECORD FROM WL-SUM-LINE
082000         MOVE 'SECTION1-EXPECTED-POINTS' TO WL-SUM-KEY
082100         MOVE TSR-EXPECTED-POINTS TO WS-SUM-NUM-DISPLAY
082200         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
082300         WRITE SUM-RECORD FROM WL-SUM-LINE
082400         MOVE 'SECTION1-GAP-COUNT' TO WL-SUM-KEY
082500         MOVE TSR-GAP-COUNT TO WS-SUM-NUM-DISPLAY
082600         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
082700         WRITE SUM-RECORD FROM WL-SUM-LINE
082800         MOVE 'SECTION1-MISSING-POINTS' TO WL-SUM-KEY
082900         MOVE TSR-MISSING-TOTAL TO WS-SUM-NUM-DISPLAY
083000         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
083100         WRITE SUM-RECORD FROM WL-SUM-LINE
083200         MOVE 'SECTION1-CONTINUITY-PCT' TO WL-SUM-KEY
083300         MOVE TSR-CONTINUITY-PCT TO WS-SUM-SIGNED-DISPLAY
083400         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
083500         WRITE SUM-RECORD FROM WL-SUM-LINE
083600     END-IF.
083700     MOVE 'SECTION2-NA-COUNT' TO WL-SUM-KEY.
083800     MOVE TSR-FTY-NA-COUNT TO WS-SUM-NUM-DISPLAY.
083900     MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE.
084000     WRITE SUM-RECORD FROM WL-SUM-LINE.
084010     PERFORM 5210-WRITE-ONE-FTY-SUMMARY
084020         VARYING WS-FTY-IDX FROM 0 BY 1
084030         UNTIL WS-FTY-IDX > 9.
084100     MOVE 'SECTION3-TOTAL-ROWS' TO WL-SUM-KEY.
084200     MOVE DMR-TOTAL-ROWS TO WS-SUM-NUM-DISPLAY.
084300     MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE.
084400     WRITE SUM-RECORD FROM WL-SUM-LINE.
084500     MOVE 'SECTION3-AGE-MIN' TO WL-SUM-KEY.
084600     MOVE DMR-AGE-MIN TO WS-SUM-SIGNED-DISPLAY.
084700     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
084800     WRITE SUM-RECORD FROM WL-SUM-LINE.
084900     MOVE 'SECTION3-AGE-MAX' TO WL-SUM-KEY.
085000     MOVE DMR-AGE-MAX TO WS-SUM-SIGNED-DISPLAY.
085100     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
085200     WRITE SUM-RECORD FROM WL-SUM-LINE.
085300     MOVE 'SECTION3-AGE-MEAN' TO WL-SUM-KEY.
085400     MOVE DMR-AGE-MEAN TO WS-SUM-SIGNED-DISPLAY.
085500     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
085600     WRITE SUM-RECORD FROM WL-SUM-LINE.
085700     MOVE 'SECTION3-AGE-MEDIAN' TO WL-SUM-KEY.
085800     MOVE DMR-AGE-MEDIAN TO WS-SUM-SIGNED-DISPLAY.
085900     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
086000     WRITE SUM-RECORD FROM WL-SUM-LINE.
086010     PERFORM 5310-WRITE-ONE-GENDER-SUMMARY
086020         VARYING WS-AGE-IDX FROM 1 BY 1
086030         UNTIL WS-AGE-IDX > 3.
086040     PERFORM 5320-WRITE-ONE-AGEBKT-SUMMARY
086050         VARYING WS-AGE-IDX FROM WS-BUCKET-BOUND-ENTRY (1) BY 1
086060         UNTIL WS-AGE-IDX > WS-BUCKET-BOUND-ENTRY (2).
086100     MOVE 'SECTION4-HAS-DATA' TO WL-SUM-KEY.
086200     IF AGR-HAS-DATA
086300         MOVE 'Y' TO WL-SUM-VALUE
086400     ELSE
086500         MOVE 'N' TO WL-SUM-VALUE
086600     END-IF.
086700     WRITE SUM-RECORD FROM WL-SUM-LINE.
086710     IF AGR-HAS-DATA
086720         PERFORM 5410-WRITE-ONE-AGECURVE-SUMMARY
086730             VARYING WS-AGE-IDX FROM WS-BUCKET-BOUND-ENTRY (1)
086740                 BY 1
086750             UNTIL WS-AGE-IDX > WS-BUCKET-BOUND-ENTRY (2)
086760     END-IF.
086770     PERFORM 5510-WRITE-ONE-ATTR-SUMMARY
086780         VARYING WS-AGE-IDX FROM 1 BY 1
086790         UNTIL WS-AGE-IDX > DMR-CFG-COUNT.
086800*---------------------------------------------------------------*
086810* SECTION [2] PER-CODE SUMMARY ROWS - SAME SEARCH-BY-CODE IDIOM
086820* AS 4210-PRINT-ONE-FOUR-TYPE, BUT WRITING SUMDD INSTEAD OF
086830* RPTDD.  KEY DIGITS ARE OVERLAID ON A FIXED TEMPLATE BY
086840* REFERENCE MODIFICATION - NO STRING VERB ON THIS COMPILER.
086850*---------------------------------------------------------------*
086860 5210-WRITE-ONE-FTY-SUMMARY.
086870*---------------------------------------------------------------*
086880     SET WS-FTY-FOUND-SW TO 'N'.
086890     SET FT-IDX TO 1.
086900     SEARCH TSR-FTY-TABLE
086910         AT END SET WS-FTY-FOUND-SW TO 'N'
086920         WHEN TSR-FTY-CODE (FT-IDX) = WS-FTY-IDX
086930             SET WS-FTY-FOUND TO TRUE
086940     END-SEARCH.
086950     IF WS-FTY-FOUND
086960         MOVE WS-FTY-IDX TO WS-SUM-KEYNUM2
086970         MOVE 'SECTION2-CODE-00-COUNT' TO WL-SUM-KEY
086980         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
086990         MOVE TSR-FTY-COUNT (FT-IDX) TO WS-SUM-NUM-DISPLAY
087000         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
087010         WRITE SUM-RECORD FROM WL-SUM-LINE
087020         MOVE 'SECTION2-CODE-00-PCT' TO WL-SUM-KEY
087030         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
087040         MOVE TSR-FTY-COUNT (FT-IDX) TO WS-PCT-NUMERATOR
087050         MOVE TSR-ROW-COUNT TO WS-PCT-DENOMINATOR
087060         PERFORM 4900-COMPUTE-PERCENT
087070         MOVE WS-PCT-RESULT TO WS-SUM-SIGNED-DISPLAY
087080         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
087090         WRITE SUM-RECORD FROM WL-SUM-LINE
087100     END-IF.
087110*---------------------------------------------------------------*
087120* SECTION [3] PER-GENDER AND PER-AGE-BUCKET SUMMARY ROWS - SAME
087130* DATA 4310/4320 PRINT, RESTATED FOR SUMDD.
087140*---------------------------------------------------------------*
087150 5310-WRITE-ONE-GENDER-SUMMARY.
087160*---------------------------------------------------------------*
087170     MOVE WS-AGE-IDX TO WS-SUM-KEYNUM1.
087180     MOVE 'SECTION3-GENDER-0-LABEL' TO WL-SUM-KEY.
087190     MOVE WS-SUM-KEYNUM1 TO WL-SUM-KEY (17:1).
087200     MOVE DMR-GENDER-LABEL (WS-AGE-IDX) TO WL-SUM-VALUE.
087210     WRITE SUM-RECORD FROM WL-SUM-LINE.
087220     MOVE 'SECTION3-GENDER-0-COUNT' TO WL-SUM-KEY.
087230     MOVE WS-SUM-KEYNUM1 TO WL-SUM-KEY (17:1).
087240     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO WS-SUM-NUM-DISPLAY.
087250     MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE.
087260     WRITE SUM-RECORD FROM WL-SUM-LINE.
087270     MOVE 'SECTION3-GENDER-0-PCT' TO WL-SUM-KEY.
087280     MOVE WS-SUM-KEYNUM1 TO WL-SUM-KEY (17:1).
087290     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR.
087300     MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR.
087310     PERFORM 4900-COMPUTE-PERCENT.
087320     MOVE WS-PCT-RESULT TO WS-SUM-SIGNED-DISPLAY.
087330     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
087340     WRITE SUM-RECORD FROM WL-SUM-LINE.
087350*---------------------------------------------------------------*
087360 5320-WRITE-ONE-AGEBKT-SUMMARY.
087370*---------------------------------------------------------------*
087380     IF DMR-BUCKET-COUNT (WS-AGE-IDX) > 0
087390         COMPUTE WS-SUM-KEYNUM3 = WS-AGE-IDX - 1
087400         MOVE 'SECTION3-AGEBKT-000-COUNT' TO WL-SUM-KEY
087410         MOVE WS-SUM-KEYNUM3 TO WL-SUM-KEY (17:3)
087420         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO WS-SUM-NUM-DISPLAY
087430         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
087440         WRITE SUM-RECORD FROM WL-SUM-LINE
087450         MOVE 'SECTION3-AGEBKT-000-PCT' TO WL-SUM-KEY
087460         MOVE WS-SUM-KEYNUM3 TO WL-SUM-KEY (17:3)
087470         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR
087480         MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR
087490         PERFORM 4900-COMPUTE-PERCENT
087500         MOVE WS-PCT-RESULT TO WS-SUM-SIGNED-DISPLAY
087510         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
087520         WRITE SUM-RECORD FROM WL-SUM-LINE
087530     END-IF.
087540*---------------------------------------------------------------*
087550* SECTION [4] PER-AGE OCCUPANCY-CURVE SUMMARY ROW - SAME GUARD
087560* AS 4410-PRINT-ONE-AGE-CURVE-ROW (ANY OF THE THREE COUNTERS
087570* NONZERO), RESTATED FOR SUMDD.
087580*---------------------------------------------------------------*
087590 5410-WRITE-ONE-AGECURVE-SUMMARY.
087600*---------------------------------------------------------------*
087610     IF AGR-OCCUPANCY-COUNT (WS-AGE-IDX) > 0
087620         OR AGR-LOW-ENDPT-COUNT (WS-AGE-IDX) > 0
087630         OR AGR-HIGH-ENDPT-COUNT (WS-AGE-IDX) > 0
087640         COMPUTE WS-SUM-KEYNUM3 = WS-AGE-IDX - 1
087650         MOVE 'SECTION4-AGE-000-INRANGE' TO WL-SUM-KEY
087660         MOVE WS-SUM-KEYNUM3 TO WL-SUM-KEY (14:3)
087670         MOVE AGR-OCCUPANCY-COUNT (WS-AGE-IDX)
087680             TO WS-SUM-NUM-DISPLAY
087690         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
087700         WRITE SUM-RECORD FROM WL-SUM-LINE
087710         MOVE 'SECTION4-AGE-000-LOWENDPT' TO WL-SUM-KEY
087720         MOVE WS-SUM-KEYNUM3 TO WL-SUM-KEY (14:3)
087730         MOVE AGR-LOW-ENDPT-COUNT (WS-AGE-IDX)
087740             TO WS-SUM-NUM-DISPLAY
087750         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
087760         WRITE SUM-RECORD FROM WL-SUM-LINE
087770         MOVE 'SECTION4-AGE-000-HIGHENDPT' TO WL-SUM-KEY
087780         MOVE WS-SUM-KEYNUM3 TO WL-SUM-KEY (14:3)
087790         MOVE AGR-HIGH-ENDPT-COUNT (WS-AGE-IDX)
087800             TO WS-SUM-NUM-DISPLAY
087810         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
087820         WRITE SUM-RECORD FROM WL-SUM-LINE
087830     END-IF.
087840*---------------------------------------------------------------*
087850* SECTION [5] PER-ATTRIBUTE SUMMARY ROWS - NUMERIC ATTRIBUTES
087860* WRITE THEIR MIN/MAX/MEAN/MEDIAN DIRECTLY; BOOLEAN/CATEGORICAL
087870* ATTRIBUTES DROP INTO 5520 FOR ONE ROW PER DISTINCT VALUE, THE
087880* SAME SPLIT 4510/4520 MAKE FOR THE PRINTED REPORT.
087890*---------------------------------------------------------------*
087900 5510-WRITE-ONE-ATTR-SUMMARY.
087910*---------------------------------------------------------------*
087920     MOVE WS-AGE-IDX TO WS-SUM-KEYNUM2.
087930     MOVE 'SECTION5-ATTR-00-NAME' TO WL-SUM-KEY.
087940     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2).
087950     MOVE DMR-ATTR-NAME (WS-AGE-IDX) TO WL-SUM-VALUE.
087960     WRITE SUM-RECORD FROM WL-SUM-LINE.
087970     MOVE 'SECTION5-ATTR-00-TYPE' TO WL-SUM-KEY.
087980     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2).
087990     MOVE DMR-ATTR-TYPE (WS-AGE-IDX) TO WL-SUM-VALUE.
088000     WRITE SUM-RECORD FROM WL-SUM-LINE.
088010     IF DMR-ATTR-TYPE (WS-AGE-IDX) = 'N'
088020         MOVE 'SECTION5-ATTR-00-NONNULL' TO WL-SUM-KEY
088030         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
088040         MOVE DMR-ATTR-NUM-NONNULL (WS-AGE-IDX)
088050             TO WS-SUM-NUM-DISPLAY
088060         MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE
088070         WRITE SUM-RECORD FROM WL-SUM-LINE
088080         MOVE 'SECTION5-ATTR-00-MIN' TO WL-SUM-KEY
088090         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
088100         MOVE DMR-ATTR-NUM-MIN (WS-AGE-IDX) TO WS-SUM-SIGNED-DISPLAY
088110         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
088120         WRITE SUM-RECORD FROM WL-SUM-LINE
088130         MOVE 'SECTION5-ATTR-00-MAX' TO WL-SUM-KEY
088140         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
088150         MOVE DMR-ATTR-NUM-MAX (WS-AGE-IDX) TO WS-SUM-SIGNED-DISPLAY
088160         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
088170         WRITE SUM-RECORD FROM WL-SUM-LINE
088180         MOVE 'SECTION5-ATTR-00-MEAN' TO WL-SUM-KEY
088190         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
088200         MOVE DMR-ATTR-NUM-MEAN (WS-AGE-IDX)
088210             TO WS-SUM-SIGNED-DISPLAY
088220         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
088230         WRITE SUM-RECORD FROM WL-SUM-LINE
088240         MOVE 'SECTION5-ATTR-00-MEDIAN' TO WL-SUM-KEY
088250         MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2)
088260         MOVE DMR-ATTR-NUM-MEDIAN (WS-AGE-IDX)
088270             TO WS-SUM-SIGNED-DISPLAY
088280         MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE
088290         WRITE SUM-RECORD FROM WL-SUM-LINE
088300     ELSE
088310         PERFORM 5520-WRITE-ONE-ATTR-VALUE-SUMMARY
088320             VARYING VL-IDX FROM 1 BY 1
088330             UNTIL VL-IDX > DMR-ATTR-VALUE-ROWS (WS-AGE-IDX)
088340     END-IF.
088350*---------------------------------------------------------------*
088360 5520-WRITE-ONE-ATTR-VALUE-SUMMARY.
088370*---------------------------------------------------------------*
088400     MOVE 'SECTION5-ATTR-00-VAL-00-LABEL' TO WL-SUM-KEY.
088410     MOVE WS-AGE-IDX TO WS-SUM-KEYNUM2.
088420     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2).
088430     MOVE VL-IDX TO WS-SUM-KEYNUM2.
088440     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (22:2).
088450     MOVE DMR-ATTR-VALUE-LABEL (WS-AGE-IDX VL-IDX) TO WL-SUM-VALUE.
088460     WRITE SUM-RECORD FROM WL-SUM-LINE.
088470     MOVE 'SECTION5-ATTR-00-VAL-00-COUNT' TO WL-SUM-KEY.
088480     MOVE WS-AGE-IDX TO WS-SUM-KEYNUM2.
088490     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2).
088500     MOVE VL-IDX TO WS-SUM-KEYNUM2.
088510     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (22:2).
088520     MOVE DMR-ATTR-VALUE-COUNT (WS-AGE-IDX VL-IDX)
088530         TO WS-SUM-NUM-DISPLAY.
088540     MOVE WS-SUM-NUM-DISPLAY TO WL-SUM-VALUE.
088550     WRITE SUM-RECORD FROM WL-SUM-LINE.
088560     MOVE 'SECTION5-ATTR-00-VAL-00-PCT' TO WL-SUM-KEY.
088570     MOVE WS-AGE-IDX TO WS-SUM-KEYNUM2.
088580     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (15:2).
088590     MOVE VL-IDX TO WS-SUM-KEYNUM2.
088600     MOVE WS-SUM-KEYNUM2 TO WL-SUM-KEY (22:2).
088610     MOVE DMR-ATTR-VALUE-COUNT (WS-AGE-IDX VL-IDX) TO WS-PCT-NUMERATOR.
088620     MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR.
088630     PERFORM 4900-COMPUTE-PERCENT.
088640     MOVE WS-PCT-RESULT TO WS-SUM-SIGNED-DISPLAY.
088650     MOVE WS-SUM-SIGNED-DISPLAY TO WL-SUM-VALUE.
088660     WRITE SUM-RECORD FROM WL-SUM-LINE.
088670*---------------------------------------------------------------*
088680* THE FOUR DISTRIBUTION EXTRACT FILES - ONLY OPENED/WRITTEN WHEN
088690* THE CONTROL CARD ASKED FOR THEM, AND THEN ONLY WHEN THAT
088700* ANALYSIS ACTUALLY PRODUCED AT LEAST ONE ROW.
088710*---------------------------------------------------------------*
088720 6000-WRITE-EXTRACTS.
088730*---------------------------------------------------------------*
088740     MOVE 0 TO WS-EXTRACT-COUNT-AREA.
088750     IF TSR-GAP-COUNT > 0
088760         OPEN OUTPUT GAP-FILE
088770         PERFORM 6100-WRITE-ONE-GAP-EXTRACT
088780             VARYING WS-GAP-IDX FROM 1 BY 1
088790             UNTIL WS-GAP-IDX > TSR-GAP-COUNT
088800             OR WS-GAP-IDX > 10
088810         CLOSE GAP-FILE
088820     END-IF.
088830     IF TSR-FTY-DISTINCT > 0 OR TSR-FTY-NA-COUNT > 0
088840         OPEN OUTPUT FTY-FILE
088850         PERFORM 6200-WRITE-ONE-FTY-EXTRACT
088860             VARYING FT-IDX FROM 1 BY 1
088870             UNTIL FT-IDX > TSR-FTY-DISTINCT
088880         IF TSR-FTY-NA-COUNT > 0
088890             PERFORM 6210-WRITE-NA-FTY-EXTRACT
088900         END-IF
088910         CLOSE FTY-FILE
088920     END-IF.
088930     IF DMR-TOTAL-ROWS > 0
088940         OPEN OUTPUT GND-FILE
088950         PERFORM 6300-WRITE-ONE-GND-EXTRACT
088960             VARYING WS-AGE-IDX FROM 1 BY 1
088970             UNTIL WS-AGE-IDX > 3
088980         CLOSE GND-FILE
088990     END-IF.
089000     IF DMR-AGE-COUNT > 0
089010         OPEN OUTPUT AGB-FILE
089020         PERFORM 6400-WRITE-ONE-AGB-EXTRACT
089030             VARYING WS-AGE-IDX FROM WS-BUCKET-BOUND-ENTRY (1)
089040                 BY 1
089050             UNTIL WS-AGE-IDX > WS-BUCKET-BOUND-ENTRY (2)
089060         CLOSE AGB-FILE
089070     END-IF.
089080     DISPLAY 'VERFYMN: ' WS-EXTRACT-COUNT-DISPLAY
089090         ' EXTRACT ROWS WRITTEN'.
089100*---------------------------------------------------------------*
089110 6100-WRITE-ONE-GAP-EXTRACT.
089120*---------------------------------------------------------------*
089130     MOVE TSR-GAP-PREV (WS-GAP-IDX) TO GAP-PREV-TIME.
089140     MOVE TSR-GAP-NEXT (WS-GAP-IDX) TO GAP-NEXT-TIME.
089150     MOVE TSR-GAP-SECONDS (WS-GAP-IDX) TO GAP-SECONDS.
089160     MOVE TSR-GAP-MISSING (WS-GAP-IDX) TO GAP-MISSING-POINTS.
089170     WRITE GAP-RECORD.
089180     ADD 1 TO WS-EXTRACT-COUNT-AREA.
089190*---------------------------------------------------------------*
089200 6200-WRITE-ONE-FTY-EXTRACT.
089210*---------------------------------------------------------------*
089220     MOVE TSR-FTY-CODE (FT-IDX) TO FTY-CODE.
089230     MOVE TSR-FTY-COUNT (FT-IDX) TO FTY-COUNT.
089240     MOVE TSR-FTY-COUNT (FT-IDX) TO WS-PCT-NUMERATOR.
089250     MOVE TSR-ROW-COUNT TO WS-PCT-DENOMINATOR.
089260     PERFORM 4900-COMPUTE-PERCENT.
089270     MOVE WS-PCT-RESULT TO FTY-PERCENT.
089280     WRITE FTY-RECORD.
089290     ADD 1 TO WS-EXTRACT-COUNT-AREA.
089300*---------------------------------------------------------------*
089310* THE NA ROW IS WRITTEN AS ITS OWN EXPLICIT RECORD, CODE 99 -
089320* THE SAME SENTINEL TSCONT READ OFF THE TS-FILE - RATHER THAN
089330* BY EXTENDING THE VARYING LOOP OVER TSR-FTY-TABLE, WHICH NEVER
089340* HOLDS AN ENTRY FOR IT.  REQ OMP-5141.
089350*---------------------------------------------------------------*
089360 6210-WRITE-NA-FTY-EXTRACT.
089370*---------------------------------------------------------------*
089380     MOVE 99 TO FTY-CODE.
089390     MOVE TSR-FTY-NA-COUNT TO FTY-COUNT.
089400     MOVE TSR-FTY-NA-COUNT TO WS-PCT-NUMERATOR.
089410     MOVE TSR-ROW-COUNT TO WS-PCT-DENOMINATOR.
089420     PERFORM 4900-COMPUTE-PERCENT.
089430     MOVE WS-PCT-RESULT TO FTY-PERCENT.
089440     WRITE FTY-RECORD.
089450     ADD 1 TO WS-EXTRACT-COUNT-AREA.
089460*---------------------------------------------------------------*
089470 6300-WRITE-ONE-GND-EXTRACT.
089480*---------------------------------------------------------------*
089490     MOVE DMR-GENDER-LABEL (WS-AGE-IDX) TO GND-GENDER.
089500     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO GND-COUNT.
089510     MOVE DMR-GENDER-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR.
089520     MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR.
089530     PERFORM 4900-COMPUTE-PERCENT.
089540     MOVE WS-PCT-RESULT TO GND-PERCENT.
089550     WRITE GND-RECORD.
089560     ADD 1 TO WS-EXTRACT-COUNT-AREA.
089570*---------------------------------------------------------------*
089580 6400-WRITE-ONE-AGB-EXTRACT.
089590*---------------------------------------------------------------*
089600     IF DMR-BUCKET-COUNT (WS-AGE-IDX) > 0
089610         COMPUTE AGB-AGE = WS-AGE-IDX - 1
089620         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO AGB-COUNT
089630         MOVE DMR-BUCKET-COUNT (WS-AGE-IDX) TO WS-PCT-NUMERATOR
089640         MOVE DMR-TOTAL-ROWS TO WS-PCT-DENOMINATOR
089650         PERFORM 4900-COMPUTE-PERCENT
089660         MOVE WS-PCT-RESULT TO AGB-PERCENT
089670         WRITE AGB-RECORD
089680         ADD 1 TO WS-EXTRACT-COUNT-AREA
089690     END-IF.
089700*---------------------------------------------------------------*
089710 9800-CLOSE-FILES.
089720*---------------------------------------------------------------*
089730     CLOSE RPT-FILE.
089740     CLOSE SUM-FILE.
