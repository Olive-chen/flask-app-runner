000010*===============================================================*
000020* COPYBOOK:   CFGRECPY
000030* PURPOSE:    ATTRIBUTE CONFIGURATION RECORD (CFG-REC).  FIXED
000040*             22 BYTES.  ZERO TO N RECORDS; NONE PRESENT MEANS
000050*             THE CONFIG-DRIVEN ATTRIBUTE PASS IS DISABLED.
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 07/11/92 R NOONAN       CREATED FOR CONFIG-DRIVEN ATTRIBUTE     OMP4803
000100*                         PASS.  REQ OMP-4803.                    OMP4803
000110*---------------------------------------------------------------*
000120 01  CFG-REC.
000130     05  CFG-ATTR-NAME            PIC X(20).
000140*    'B' BOOL, 'N' NUMBER, 'C' CATEGORICAL.
000150     05  CFG-ATTR-TYPE            PIC X(01).
000160*    WHICH DM-REC SLOT THIS ATTRIBUTE MAPS TO - 1,2 BOOL/CAT,
000170*    3 NUMERIC.
000180     05  CFG-ATTR-SLOT            PIC 9(01).
