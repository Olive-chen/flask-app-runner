000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    DLFILTER
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/86 E ACKERMAN     CREATED - SELECTS SURVIVING DOWNLOAD    OMP4471
000900*                         RECORDS OUT OF THE RAW DM EXTRACT BY    OMP4471
001000*                         WINDOW, COMPANY AND EVENT TYPE BEFORE   OMP4471
001100*                         THE VERIFY JOB EVER SEES THEM.  REQ     OMP4471
001200*                         OMP-4471 (ELAPSED-SECONDS ROUTINE       OMP4471
001300*                         SHARED WITH TSCONT VIA TSPARTCPY).      OMP4471
001400* 02/18/86 E ACKERMAN     ADDED THE 01LIVE.CO.JP DOMAIN FIX -     OMP4476
001500*                         THE UPSTREAM EXTRACT MISSPELLS THE      OMP4476
001600*                         CORRECT DOMAIN ON ABOUT HALF THE        OMP4476
001700*                         RECORDS FROM ONE CAMERA VENDOR.  REQ    OMP4476
001800*                         OMP-4476.                               OMP4476
001900* 03/01/86 R NOONAN       ADDED THE 60-SECOND MARGIN ON THE       OMP4481
002000*                         INSERTION-TIMESTAMP PRE-FILTER SO A     OMP4481
002100*                         RECORD INSERTED A FEW SECONDS OUTSIDE   OMP4481
002200*                         THE REQUESTED WINDOW ISN'T LOST.  REQ   OMP4481
002300*                         OMP-4481.                               OMP4481
002400* 11/02/94 J OKAFOR       COMPANY AND EVENT-TYPE FILTERS ADDED TO OMP4877
002500*                         THE CONTROL CARD - BOTH OPTIONAL.  REQ  OMP4877
002600*                         OMP-4877.                               OMP4877
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  DLFILTER.
003000 AUTHOR. E ACKERMAN.
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN. 02/14/86.
003300 DATE-COMPILED.
003400 SECURITY. NON-CONFIDENTIAL.
003500*===============================================================*
003600* THIS PROGRAM IS THE TRANSLATABLE SLICE OF THE DOWNLOAD
003700* EXTRACTOR - THE PER-RECORD SELECTION RULES ONLY.  IT READS ONE
003800* OPTIONAL CONTROL CARD (WINDOW START/END ARE REQUIRED ON IT;
003900* COMPANY AND EVENT TYPE ARE OPTIONAL), THEN MAKES ONE PASS OVER
004000* THE RAW DM EXTRACT, FIXES THE MISSPELLED CAMERA-VENDOR DOMAIN,
004100* APPLIES THE KEY-RANGE PRE-FILTER, THE EXACT TIME FILTER AND THE
004200* OPTIONAL COMPANY/EVENT-TYPE FILTERS, AND WRITES THE SURVIVORS
004300* IN THEIR ORIGINAL ORDER.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT FLT-FILE ASSIGN TO FLTDD
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS FLT-FILE-STATUS.
006000     SELECT RDM-FILE ASSIGN TO RDMDD
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS IS RDM-FILE-STATUS.
006300     SELECT FDM-FILE ASSIGN TO FDMDD
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS FDM-FILE-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100*    CONTROL CARD - WINDOW START/END ARE THE DOWNLOAD REQUEST'S
007200*    OWN BOUNDS AND ARE REQUIRED; COMPANY AND EVENT TYPE ARE
007300*    OPTIONAL, SPACES MEANING "NOT GIVEN - NO-OP".
007400 FD  FLT-FILE
007500     DATA RECORD IS FLT-REC.
007600 01  FLT-REC.
007700     05  FLT-WINDOW-START         PIC X(19).
007800     05  FLT-WINDOW-END           PIC X(19).
007900     05  FLT-COMPANY              PIC X(20).
008000     05  FLT-EVENT-TYPE           PIC X(20).
008100     05  FILLER                   PIC X(02).
008200*---------------------------------------------------------------*
008300*    RAW AND FILTERED DM EXTRACTS - SAME 132-BYTE LAYOUT AS
008400*    DMRECCPY, CARRIED HERE AS PLAIN BYTE BUFFERS (THE SAME WAY
008500*    THE SHOP HANDLES ITS CSV LINES ELSEWHERE) SO THE SAME
008600*    COPYBOOK CAN BE USED ONCE IN WORKING-STORAGE INSTEAD OF
008700*    TWICE IN THE FILE SECTION.
008800 FD  RDM-FILE
008900     DATA RECORD IS RDM-RECORD.
009000 01  RDM-RECORD                   PIC X(132).
009100*---------------------------------------------------------------*
009200 FD  FDM-FILE
009300     DATA RECORD IS FDM-RECORD.
009400 01  FDM-RECORD                   PIC X(132).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009900     05  FLT-FILE-STATUS          PIC X(02) VALUE SPACE.
010000         88  FLT-FILE-OK                  VALUE '00'.
010100     05  RDM-FILE-STATUS          PIC X(02) VALUE SPACE.
010200         88  RDM-FILE-OK                  VALUE '00'.
010300     05  FDM-FILE-STATUS          PIC X(02) VALUE SPACE.
010400         88  FDM-FILE-OK                  VALUE '00'.
010500     05  EOF-SWITCH               PIC X(01) VALUE 'N'.
010600         88  EOF                          VALUE 'Y'.
010700     05  WS-HAVE-WINDOW-SW        PIC X(01) VALUE 'N'.
010800         88  WS-HAVE-WINDOW               VALUE 'Y'.
010900     05  WS-HAVE-COMPANY-SW       PIC X(01) VALUE 'N'.
011000         88  WS-HAVE-COMPANY              VALUE 'Y'.
011100     05  WS-HAVE-EVENT-TYPE-SW    PIC X(01) VALUE 'N'.
011200         88  WS-HAVE-EVENT-TYPE           VALUE 'Y'.
011300     05  WS-KEEP-SW               PIC X(01) VALUE 'Y'.
011400         88  WS-KEEP-RECORD                VALUE 'Y'.
011500     05  FILLER                   PIC X(06).
011600*---------------------------------------------------------------*
011700*    REFERENCE-MODIFICATION POSITIONS/LENGTHS FOR THE DOMAIN
011800*    REBUILD, CARRIED AS STANDALONE 77-LEVEL ITEMS, NOT AS GROUP
011900*    MEMBERS - SHOP STANDARD FOR NONCONTIGUOUS SCRATCH.
012000 77  WS-DOM-POS               PIC 9(02) USAGE COMP VALUE 0.
012100 77  WS-PREFIX-LEN            PIC 9(02) USAGE COMP VALUE 0.
012200 77  WS-OLD-SUFFIX-POS        PIC 9(02) USAGE COMP VALUE 0.
012300 77  WS-NEW-SUFFIX-POS        PIC 9(02) USAGE COMP VALUE 0.
012400 77  WS-SUFFIX-LEN            PIC 9(02) USAGE COMP VALUE 0.
012500*---------------------------------------------------------------*
012600*    THE MISSPELLED-DOMAIN REBUILD AREA.  "01LIVE.CO.JP" (12
012700*    BYTES) SHRINKS TO "01IVE.CO.JP" (11 BYTES), SO THE FIX IS
012800*    DONE BY REFERENCE MODIFICATION - PREFIX, NEW DOMAIN, THEN
012900*    WHATEVER FOLLOWED THE OLD DOMAIN - RATHER THAN A STRAIGHT
013000*    MOVE, SINCE THE LENGTHS DON'T MATCH.
013100 77  WS-USERID-REBUILD            PIC X(40).
013200*---------------------------------------------------------------*
013300*    READ/WRITE COUNTS FOR THE OPERATOR-LOG DISPLAY AT CLOSE,
013400*    REDEFINED AS DISPLAY-USAGE AREAS - SAME PATTERN AGERNG USES.
013500 01  WS-READCOUNT-AREA            PIC 9(07) USAGE COMP VALUE 0.
013600 01  WS-READCOUNT-DISPLAY REDEFINES WS-READCOUNT-AREA
013700         PIC 9(07).
013800 01  WS-KEPTCOUNT-AREA            PIC 9(07) USAGE COMP VALUE 0.
013900 01  WS-KEPTCOUNT-DISPLAY REDEFINES WS-KEPTCOUNT-AREA
014000         PIC 9(07).
014100*---------------------------------------------------------------*
014200*    THE KEY-RANGE BOUNDS IN UNIX EPOCH MILLISECONDS, BUILT ONCE
014300*    FROM THE CONTROL-CARD WINDOW BEFORE THE MAIN PASS BEGINS.
014400 01  WS-EPOCH-WORK-AREA.
014500     05  WS-UNIX-EPOCH-ANCHOR-SEC PIC S9(11) USAGE COMP VALUE 0.
014600     05  WS-WINDOW-START-EPOCH-MS PIC S9(15) USAGE COMP VALUE 0.
014700     05  WS-WINDOW-END-EPOCH-MS   PIC S9(15) USAGE COMP VALUE 0.
014800     05  WS-LOW-BOUND-MS          PIC S9(15) USAGE COMP VALUE 0.
014900     05  WS-HIGH-BOUND-MS         PIC S9(15) USAGE COMP VALUE 0.
015000     05  WS-INSERT-TS-SIGNED      PIC S9(15) USAGE COMP VALUE 0.
015100     05  FILLER                   PIC X(04).
015200*---------------------------------------------------------------*
015300*    ---------- ELAPSED-SECONDS SCRATCH (NO INTRINSICS) ----------
015400*    SAME HAND-ROLLED GREGORIAN-TO-ELAPSED-SECONDS ROUTINE TSCONT
015500*    USES, RESTATED HERE SINCE THIS PROGRAM HAS NO SUBPROGRAM TO
015600*    CALL IT FROM.  DAYS ARE COUNTED SINCE 1600 (A MULTIPLE OF
015700*    400, WHICH KEEPS THE LEAP-DAY ARITHMETIC BELOW SIMPLE); THE
015800*    TRUE UNIX EPOCH OFFSET IS REMOVED BY SUBTRACTING THE SAME
015900*    ROUTINE'S OWN ANSWER FOR 1970-01-01 00:00:00.
016000     05  WS-YEARS-SINCE-BASE      PIC S9(07) USAGE COMP VALUE 0.
016100     05  WS-LEAP4                 PIC S9(07) USAGE COMP VALUE 0.
016200     05  WS-LEAP100               PIC S9(07) USAGE COMP VALUE 0.
016300     05  WS-LEAP400               PIC S9(07) USAGE COMP VALUE 0.
016400     05  WS-CUM-DAYS              PIC S9(07) USAGE COMP VALUE 0.
016500     05  WS-DIV-WORK              PIC S9(07) USAGE COMP VALUE 0.
016600     05  WS-MOD-WORK              PIC S9(07) USAGE COMP VALUE 0.
016700     05  WS-ABS-SECONDS-OUT       PIC S9(11) USAGE COMP VALUE 0.
016800     05  WS-IS-LEAP-SW            PIC X(01) VALUE 'N'.
016900         88  WS-IS-LEAP                   VALUE 'Y'.
017000     05  FILLER                   PIC X(08).
017100*---------------------------------------------------------------*
017200*    CURRENT TIMESTAMP BEING BROKEN APART FOR THE ELAPSED-
017300*    SECONDS ROUTINE - ONE SCRATCH AREA, REUSED FOR EVERY
017400*    TIMESTAMP CONVERTED.
017500 01  WS-TS-SCRATCH                PIC X(19).
017600 01  WS-TS-PARTS REDEFINES WS-TS-SCRATCH.
017700     COPY TSPARTCPY.
017800*---------------------------------------------------------------*
017900*    CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR, LOADED
018000*    BY REDEFINITION OF A FILLER LIST - JAN THRU DEC.
018100 01  WS-CUM-DAYS-VALUES.
018200     05  FILLER                   PIC 9(03) VALUE 000.
018300     05  FILLER                   PIC 9(03) VALUE 031.
018400     05  FILLER                   PIC 9(03) VALUE 059.
018500     05  FILLER                   PIC 9(03) VALUE 090.
018600     05  FILLER                   PIC 9(03) VALUE 120.
018700     05  FILLER                   PIC 9(03) VALUE 151.
018800     05  FILLER                   PIC 9(03) VALUE 181.
018900     05  FILLER                   PIC 9(03) VALUE 212.
019000     05  FILLER                   PIC 9(03) VALUE 243.
019100     05  FILLER                   PIC 9(03) VALUE 273.
019200     05  FILLER                   PIC 9(03) VALUE 304.
019300     05  FILLER                   PIC 9(03) VALUE 334.
019400 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
019500     05  WS-CUM-DAYS-ENTRY        PIC 9(03) OCCURS 12 TIMES.
019600*---------------------------------------------------------------*
019700*    WORKING COPY OF ONE DM RECORD - THE SAME LAYOUT THE FILE
019800*    SECTION WOULD CARRY HAD IT BEEN COPIED THERE, BUT KEPT IN
019900*    WORKING-STORAGE SO BOTH RDM-RECORD AND FDM-RECORD CAN SHARE
020000*    IT WITHOUT A SECOND, DUPLICATE COPY OF THE SAME FIELDS.
020100 COPY DMRECCPY.
020200*===============================================================*
020300 PROCEDURE DIVISION.
020400*---------------------------------------------------------------*
020500 0000-MAIN-ROUTINE.
020600*---------------------------------------------------------------*
020700     PERFORM 1000-OPEN-FILES-AND-READ-CONTROL THRU 1000-EXIT.
020800     IF WS-HAVE-WINDOW
020900         PERFORM 1500-ESTABLISH-WINDOW-BOUNDS
021000     END-IF.
021100     MOVE 'N' TO EOF-SWITCH.
021200     PERFORM 2800-READ-RAW-RECORD.
021300     PERFORM 2000-PROCESS-ONE-RECORD UNTIL EOF.
021400     PERFORM 9800-CLOSE-FILES.
021500     DISPLAY 'DLFILTER: ' WS-READCOUNT-DISPLAY ' READ, '
021600         WS-KEPTCOUNT-DISPLAY ' KEPT'.
021700     STOP RUN.
021800*---------------------------------------------------------------*
021900* THE CONTROL CARD IS OPTIONAL ONLY IN THE SENSE THAT A MISSING
022000* OR EMPTY CTLDD LEAVES THE WINDOW/COMPANY/EVENT-TYPE FILTERS
022100* ALL OFF - EVERY RAW RECORD PASSES THROUGH UNCHANGED EXCEPT FOR
022200* THE DOMAIN FIX, WHICH ALWAYS RUNS.
022300*---------------------------------------------------------------*
022400 1000-OPEN-FILES-AND-READ-CONTROL.
022500*---------------------------------------------------------------*
022600     MOVE 0 TO WS-READCOUNT-AREA.
022700     MOVE 0 TO WS-KEPTCOUNT-AREA.
022800     OPEN INPUT FLT-FILE.
022900     IF FLT-FILE-OK
023000         READ FLT-FILE
023100             AT END
023200                 MOVE SPACES TO FLT-REC
023300             NOT AT END
023400                 IF FLT-WINDOW-START NOT = SPACES
023500                     SET WS-HAVE-WINDOW TO TRUE
023600                 END-IF
023700                 IF FLT-COMPANY NOT = SPACES
023800                     SET WS-HAVE-COMPANY TO TRUE
023900                 END-IF
024000                 IF FLT-EVENT-TYPE NOT = SPACES
024100                     SET WS-HAVE-EVENT-TYPE TO TRUE
024200                 END-IF
024300         END-READ
024400         CLOSE FLT-FILE
024500     END-IF.
024600     OPEN INPUT RDM-FILE.
024700     IF RDM-FILE-OK
024800         GO TO 1000-OPEN-OUTPUT.
024900     DISPLAY 'DLFILTER: RDM-FILE OPEN STATUS '
025000         RDM-FILE-STATUS.
025100     SET EOF TO TRUE.
025200 1000-OPEN-OUTPUT.
025300     OPEN OUTPUT FDM-FILE.
025400 1000-EXIT.
025500     EXIT.
025600*---------------------------------------------------------------*
025700* BUILDS THE EPOCH-MILLISECOND KEY-RANGE BOUNDS ONCE, BEFORE THE
025800* MAIN PASS.  THE ±60000MS MARGIN IS A PRE-FILTER ON THE INSERT-TS
025900* KEY RANGE ONLY, SO A RECORD WHOSE KEY LANDS JUST OUTSIDE THE
026000* WINDOW ISN'T SKIPPED BEFORE THE EXACT EVENT-TIME TEST BELOW GETS
026010* A CHANCE TO LOOK AT IT - THAT EXACT TEST CARRIES NO MARGIN.
026100*---------------------------------------------------------------*
026200 1500-ESTABLISH-WINDOW-BOUNDS.
026300*---------------------------------------------------------------*
026400     MOVE '1970-01-01 00:00:00' TO WS-TS-SCRATCH.
026500     PERFORM 2500-CONVERT-TIMESTAMP.
026600     MOVE WS-ABS-SECONDS-OUT TO WS-UNIX-EPOCH-ANCHOR-SEC.
026700     MOVE FLT-WINDOW-START TO WS-TS-SCRATCH.
026800     PERFORM 2500-CONVERT-TIMESTAMP.
026900     COMPUTE WS-WINDOW-START-EPOCH-MS =
027000         (WS-ABS-SECONDS-OUT - WS-UNIX-EPOCH-ANCHOR-SEC) * 1000.
027100     MOVE FLT-WINDOW-END TO WS-TS-SCRATCH.
027200     PERFORM 2500-CONVERT-TIMESTAMP.
027300     COMPUTE WS-WINDOW-END-EPOCH-MS =
027400         (WS-ABS-SECONDS-OUT - WS-UNIX-EPOCH-ANCHOR-SEC) * 1000.
027500     COMPUTE WS-LOW-BOUND-MS = WS-WINDOW-START-EPOCH-MS - 60000.
027600     COMPUTE WS-HIGH-BOUND-MS = WS-WINDOW-END-EPOCH-MS + 60000.
027700*---------------------------------------------------------------*
027800 2800-READ-RAW-RECORD.
027900*---------------------------------------------------------------*
028000     READ RDM-FILE
028100         AT END SET EOF TO TRUE.
028200*---------------------------------------------------------------*
028300* ONE RAW RECORD THROUGH THE FULL RULE SET - DOMAIN FIX FIRST
028400* (IT ALWAYS RUNS), THEN THE CONJUNCTIVE FILTERS.  THE KEY-RANGE
028500* PRE-FILTER AND THE EXACT TIME FILTER ONLY RUN WHEN THE CONTROL
028600* CARD GAVE A WINDOW; COMPANY/EVENT-TYPE ONLY WHEN GIVEN.
028700*---------------------------------------------------------------*
028800 2000-PROCESS-ONE-RECORD.
028900*---------------------------------------------------------------*
029000     ADD 1 TO WS-READCOUNT-AREA.
029100     MOVE RDM-RECORD TO DM-REC.
029200     PERFORM 2100-FIX-USER-ID-DOMAIN.
029300     SET WS-KEEP-RECORD TO TRUE.
029400     IF WS-HAVE-WINDOW
029500         MOVE DM-INSERT-TS TO WS-INSERT-TS-SIGNED
029600         IF WS-INSERT-TS-SIGNED < WS-LOW-BOUND-MS
029700             OR WS-INSERT-TS-SIGNED > WS-HIGH-BOUND-MS
029800             SET WS-KEEP-RECORD TO FALSE
029900         END-IF
030000         IF WS-KEEP-RECORD
030100             IF DM-EVENT-TIME = SPACES
030200                 SET WS-KEEP-RECORD TO FALSE
030300             ELSE
030400                 IF DM-EVENT-TIME < FLT-WINDOW-START
030500                     OR DM-EVENT-TIME > FLT-WINDOW-END
030600                     SET WS-KEEP-RECORD TO FALSE
030700                 END-IF
030800             END-IF
030900         END-IF
031000     END-IF.
031100     IF WS-KEEP-RECORD AND WS-HAVE-COMPANY
031200         IF DM-COMPANY NOT = FLT-COMPANY
031300             SET WS-KEEP-RECORD TO FALSE
031400         END-IF
031500     END-IF.
031600     IF WS-KEEP-RECORD AND WS-HAVE-EVENT-TYPE
031700         IF DM-EVENT-TYPE NOT = FLT-EVENT-TYPE
031800             SET WS-KEEP-RECORD TO FALSE
031900         END-IF
032000     END-IF.
032100     IF WS-KEEP-RECORD
032200         MOVE DM-REC TO FDM-RECORD
032300         WRITE FDM-RECORD
032400         ADD 1 TO WS-KEPTCOUNT-AREA
032500     END-IF.
032600     PERFORM 2800-READ-RAW-RECORD.
032700*---------------------------------------------------------------*
032800* THE MISSPELLED DOMAIN IS ONE BYTE SHORTER THAN THE CORRECTED
032900* ONE, SO A PLAIN MOVE OR AN INSPECT REPLACING WON'T DO IT - THE
033000* FIELD IS REBUILT BY REFERENCE MODIFICATION: WHATEVER CAME
033100* BEFORE THE OLD DOMAIN, THE NEW DOMAIN, THEN WHATEVER CAME
033200* AFTER IT.
033300*---------------------------------------------------------------*
033400 2100-FIX-USER-ID-DOMAIN.
033500*---------------------------------------------------------------*
033600     MOVE 0 TO WS-DOM-POS.
033700     INSPECT DM-USER-ID TALLYING WS-DOM-POS
033800         FOR CHARACTERS BEFORE INITIAL '01live.co.jp'.
033900     IF WS-DOM-POS < 40
034000         ADD 1 TO WS-DOM-POS
034100         MOVE SPACES TO WS-USERID-REBUILD
034200         COMPUTE WS-PREFIX-LEN = WS-DOM-POS - 1
034300         IF WS-PREFIX-LEN > 0
034400             MOVE DM-USER-ID (1:WS-PREFIX-LEN)
034500                 TO WS-USERID-REBUILD (1:WS-PREFIX-LEN)
034600         END-IF
034700         MOVE '01ive.co.jp' TO WS-USERID-REBUILD (WS-DOM-POS:11)
034800         COMPUTE WS-OLD-SUFFIX-POS = WS-DOM-POS + 12
034900         COMPUTE WS-NEW-SUFFIX-POS = WS-DOM-POS + 11
035000         IF WS-OLD-SUFFIX-POS <= 40
035100             COMPUTE WS-SUFFIX-LEN = 40 - WS-OLD-SUFFIX-POS + 1
035200             MOVE DM-USER-ID (WS-OLD-SUFFIX-POS:WS-SUFFIX-LEN)
035300                 TO WS-USERID-REBUILD
035400                     (WS-NEW-SUFFIX-POS:WS-SUFFIX-LEN)
035500         END-IF
035600         MOVE WS-USERID-REBUILD TO DM-USER-ID
035700     END-IF.
035800*---------------------------------------------------------------*
035900* HAND-ROLLED GREGORIAN-TO-ELAPSED-SECONDS CONVERSION.  NO
036000* INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM - SEE THE
036100* COMMENT ON THE SCRATCH AREA ABOVE FOR WHY 1600 IS THE BASE YEAR.
036200* INPUT IS WS-TS-SCRATCH (VIA THE WS-TS-PARTS REDEFINITION);
036300* OUTPUT IS WS-ABS-SECONDS-OUT.
036400*---------------------------------------------------------------*
036500 2500-CONVERT-TIMESTAMP.
036600*---------------------------------------------------------------*
036700     MOVE 'N' TO WS-IS-LEAP-SW.
036800     DIVIDE TSP-YEAR BY 4 GIVING WS-DIV-WORK
036900         REMAINDER WS-MOD-WORK.
037000     IF WS-MOD-WORK = 0
037100         SET WS-IS-LEAP TO TRUE
037200         DIVIDE TSP-YEAR BY 100 GIVING WS-DIV-WORK
037300             REMAINDER WS-MOD-WORK
037400         IF WS-MOD-WORK = 0
037500             MOVE 'N' TO WS-IS-LEAP-SW
037600             DIVIDE TSP-YEAR BY 400 GIVING WS-DIV-WORK
037700                 REMAINDER WS-MOD-WORK
037800             IF WS-MOD-WORK = 0
037900                 SET WS-IS-LEAP TO TRUE
038000             END-IF
038100         END-IF
038200     END-IF.
038300     COMPUTE WS-YEARS-SINCE-BASE = TSP-YEAR - 1600.
038400     DIVIDE WS-YEARS-SINCE-BASE BY 4 GIVING WS-DIV-WORK
038500         REMAINDER WS-MOD-WORK.
038600     MOVE WS-DIV-WORK TO WS-LEAP4.
038700     DIVIDE WS-YEARS-SINCE-BASE BY 100 GIVING WS-DIV-WORK
038800         REMAINDER WS-MOD-WORK.
038900     MOVE WS-DIV-WORK TO WS-LEAP100.
039000     DIVIDE WS-YEARS-SINCE-BASE BY 400 GIVING WS-DIV-WORK
039100         REMAINDER WS-MOD-WORK.
039200     MOVE WS-DIV-WORK TO WS-LEAP400.
039300     COMPUTE WS-CUM-DAYS =
039400         (WS-YEARS-SINCE-BASE * 365) + WS-LEAP4
039500            - WS-LEAP100 + WS-LEAP400.
039600     ADD WS-CUM-DAYS-ENTRY (TSP-MONTH) TO WS-CUM-DAYS.
039700     IF WS-IS-LEAP AND TSP-MONTH > 2
039800         ADD 1 TO WS-CUM-DAYS
039900     END-IF.
040000     ADD TSP-DAY TO WS-CUM-DAYS.
040100     SUBTRACT 1 FROM WS-CUM-DAYS.
040200     COMPUTE WS-ABS-SECONDS-OUT =
040300         (WS-CUM-DAYS * 86400) + (TSP-HOUR * 3600)
040400            + (TSP-MINUTE * 60) + TSP-SECOND.
040500*---------------------------------------------------------------*
040600 9800-CLOSE-FILES.
040700*---------------------------------------------------------------*
040800     CLOSE RDM-FILE.
040900     CLOSE FDM-FILE.
