000010*===============================================================*
000020* COPYBOOK:   TSCONTTB
000030* PURPOSE:    LINKAGE TABLE PASSED BETWEEN VERFYMN AND ITS
000040*             CALLED SUBPROGRAM TSCONT.  CARRIES THE U1 TIME-
000050*             CONTINUITY RESULTS AND THE U2 FOUR-TYPES TALLY -
000060*             BOTH BUILT FROM THE SAME TS FILE PASS.  COPIED
000070*             INTO VERFYMN WORKING-STORAGE AND TSCONT LINKAGE.
000080* MAINTENENCE LOG
000090* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000100* --------- ------------  ---------------------------------------
000110* 02/14/86 E ACKERMAN     CREATED FOR POST-DOWNLOAD VERIFY JOB    OMP4471
000120*                         REQ OMP-4471.                           OMP4471
000130* 03/02/86 E ACKERMAN     ADDED FOUR-TYPES TABLE - FUSED INTO THE OMP4530
000140*                         GAP-FINDING PASS.  REQ OMP-4530.        OMP4530
000150*---------------------------------------------------------------*
000160 01  TSCONT-RESULT-TABLE.
000170*    ------------------- U1 CONTINUITY FIELDS -------------------
000180     05  TSR-EXPECTED-STEP        PIC 9(07) USAGE COMP.
000190     05  TSR-STEP-GIVEN-SW        PIC X(01).
000200         88  TSR-STEP-WAS-GIVEN           VALUE 'Y'.
000210     05  TSR-INSUFFICIENT-SW      PIC X(01).
000220         88  TSR-INSUFFICIENT             VALUE 'Y'.
000230     05  TSR-ROW-COUNT            PIC 9(07) USAGE COMP.
000240     05  TSR-FIRST-TIME           PIC X(19).
000250     05  TSR-LAST-TIME            PIC X(19).
000260     05  TSR-OBSERVED-POINTS      PIC 9(07) USAGE COMP.
000270     05  TSR-EXPECTED-POINTS      PIC 9(07) USAGE COMP.
000280     05  TSR-GAP-COUNT            PIC 9(07) USAGE COMP.
000290     05  TSR-MISSING-TOTAL        PIC 9(07) USAGE COMP.
000300     05  TSR-CONTINUITY-PCT       PIC 9(03)V9 USAGE COMP.
000310     05  TSR-GAP-TABLE OCCURS 10 TIMES.
000320         10  TSR-GAP-PREV         PIC X(19).
000330         10  TSR-GAP-NEXT         PIC X(19).
000340         10  TSR-GAP-SECONDS      PIC 9(07) USAGE COMP.
000350         10  TSR-GAP-MISSING      PIC 9(07) USAGE COMP.
000360         10  FILLER               PIC X(04).
000370*    ------------------- U2 FOUR-TYPES FIELDS --------------------
000380     05  TSR-FTY-ROWS             PIC 9(03) USAGE COMP.
000390     05  TSR-FTY-TABLE OCCURS 99 TIMES
000400             INDEXED BY FT-IDX.
000410         10  TSR-FTY-CODE         PIC 9(02).
000420         10  TSR-FTY-COUNT        PIC 9(07) USAGE COMP.
000430         10  FILLER               PIC X(04).
000440     05  TSR-FTY-NA-COUNT         PIC 9(07) USAGE COMP.
000450     05  TSR-FTY-DISTINCT         PIC 9(03) USAGE COMP.
000460     05  FILLER                   PIC X(10).
