000010*===============================================================*
000020* COPYBOOK:   TSPARTCPY
000030* PURPOSE:    COMMON BREAKOUT OF A 19-BYTE 'YYYY-MM-DD HH:MM:SS'
000040*             TIMESTAMP FIELD.  CALLING PROGRAM CODES A
000050*             REDEFINES OF ITS OWN TIMESTAMP FIELD AND THEN
000060*             COPIES THIS FRAGMENT IN, SO THE PIECES CAN BE
000070*             PULLED OUT FOR HAND-ROLLED DATE ARITHMETIC
000080*             WITHOUT ANY INTRINSIC FUNCTIONS.
000090* MAINTENENCE LOG
000100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000110* --------- ------------  ---------------------------------------
000120* 02/14/86 E ACKERMAN     CREATED - SHARED BY TSCONT AND DLFILTER OMP4471
000130*                         REQ OMP-4471 (ELAPSED-SECONDS ROUTINE). OMP4471
000140*---------------------------------------------------------------*
000150     10  TSP-YEAR                PIC 9(04).
000160     10  FILLER                   PIC X(01).
000170     10  TSP-MONTH                PIC 9(02).
000180     10  FILLER                   PIC X(01).
000190     10  TSP-DAY                  PIC 9(02).
000200     10  FILLER                   PIC X(01).
000210     10  TSP-HOUR                 PIC 9(02).
000220     10  FILLER                   PIC X(01).
000230     10  TSP-MINUTE               PIC 9(02).
000240     10  FILLER                   PIC X(01).
000250     10  TSP-SECOND               PIC 9(02).
