000010*===============================================================*
000020* COPYBOOK:   DMRECCPY
000030* PURPOSE:    FACE-DETECTION DEMOGRAPHIC INPUT RECORD (DM-REC),
000040*             ONE PER DETECTION EVENT.  FIXED 132 BYTES.  SHARED
000050*             BY DMAGGR, AGERNG (VERIFY SIDE) AND DLFILTER
000060*             (DOWNLOAD-FILTER SIDE) - SAME FD LAYOUT EVERYWHERE.
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 02/21/86 E ACKERMAN     CREATED FOR POST-DOWNLOAD VERIFY JOB    OMP4471
000110*                         REQ OMP-4471.                           OMP4471
000120* 07/11/92 R NOONAN       ADDED DM-ATTR-1/2/VAL FOR THE CONFIG-   OMP4803
000130*                         DRIVEN ATTRIBUTE PASS.  REQ OMP-4803.   OMP4803
000140*---------------------------------------------------------------*
000150 01  DM-REC.
000160     05  DM-USER-ID               PIC X(40).
000170     05  DM-EVENT-TIME            PIC X(19).
000180*    INSERTION TIMESTAMP, UNIX EPOCH MILLISECONDS.
000190     05  DM-INSERT-TS             PIC 9(13).
000200     05  DM-COMPANY               PIC X(20).
000210     05  DM-EVENT-TYPE            PIC X(20).
000220*    'Male', 'Female' OR SPACES (UNKNOWN) - MIXED CASE AS
000230*    NORMALIZED BY THE EXTRACT JOB UPSTREAM.
000240     05  DM-GENDER                PIC X(06).
000250*    DETECTED AGE-RANGE ENDPOINTS - 999 MEANS MISSING.
000260     05  DM-AGE-LOW               PIC 9(03).
000270     05  DM-AGE-HIGH              PIC 9(03).
000280*    CONFIGURABLE BOOLEAN SLOTS - 'Y'/'N'/SPACE(UNKNOWN).
000290     05  DM-ATTR-1                PIC X(01).
000300     05  DM-ATTR-2                PIC X(01).
000310*    CONFIGURABLE NUMERIC SLOT - 999.99 MEANS MISSING.
000320     05  DM-ATTR-VAL              PIC S9(03)V99
000330                                   SIGN IS TRAILING SEPARATE.
