000010*===============================================================*
000020* COPYBOOK:   TSRECCPY
000030* PURPOSE:    EMOTION TIME-SERIES INPUT RECORD (TS-REC), ONE PER
000040*             DOWNLOADED SAMPLE.  FIXED 73 BYTES.  USED BY THE
000050*             FD FOR THE TS FILE IN TSCONT.
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 02/14/86 E ACKERMAN     CREATED FOR POST-DOWNLOAD VERIFY JOB    OMP4471
000100*                         REQ OMP-4471.                           OMP4471
000110* 09/02/23 R NOONAN       WIDENED TS-FOUR-TYPES COMMENT - 99 MEANS OMP5120
000120*                         MISSING, NOT A VALID CODE.  REQ OMP-5120 OMP5120
000130*---------------------------------------------------------------*
000140 01  TS-REC.
000150*    SAMPLE TIME, SORTED ASCENDING BY THE EXTRACT JOB UPSTREAM.
000160     05  TS-TIMESTAMP             PIC X(19).
000170*    EMPLOYEE IDENTIFIER, E-MAIL STYLE.
000180     05  TS-USER-ID               PIC X(40).
000190     05  TS-STRESS                PIC S9(03)V99
000200                                   SIGN IS TRAILING SEPARATE.
000210*    RAW BYTE VIEW OF TS-STRESS - USED WHEN THE SCORE IS JUST
000220*    BEING MOVED OR DISPLAYED, NOT ADDED INTO AN ACCUMULATOR.
000230     05  TS-STRESS-ALT REDEFINES TS-STRESS
000240                                   PIC X(06).
000250     05  TS-ATTENTION             PIC S9(03)V99
000260                                   SIGN IS TRAILING SEPARATE.
000270     05  TS-ATTENTION-ALT REDEFINES TS-ATTENTION
000280                                   PIC X(06).
000290*    FOUR-TYPES CLASSIFICATION CODE - 99 MEANS MISSING.
000300     05  TS-FOUR-TYPES            PIC 9(02).
