000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    AGERNG
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/86 E ACKERMAN     CREATED - SECOND PASS OVER THE DM       OMP4540
000900*                         EXTRACT TO BUILD THE AGE-RANGE OCCUPANCY OMP4540
001000*                         CURVE VERFYMN PRINTS IN SECTION [4].    OMP4540
001100*                         REQ OMP-4540.                           OMP4540
001200* 11/09/87 R NOONAN       LOW > HIGH NOW TREATED AS AN INCOMPLETE OMP4612
001300*                         RANGE, NOT JUST A MISSING ENDPOINT.     OMP4612
001400*                         REQ OMP-4612.                           OMP4612
001500* 01/08/99 E ACKERMAN     Y2K REVIEW - PROGRAM CARRIES NO DATE    Y2K
001600*                         FIELDS.  NO CHANGES REQUIRED.  REQ      Y2K
001700*                         OMP-4999.                               Y2K
001800* 08/14/03 J OKAFOR       AGE OUTSIDE 000-120 IS NOW DROPPED      OMP5049
001900*                         RATHER THAN BOMBING THE SUBSCRIPT.      OMP5049
002000*                         REQ OMP-5049.                           OMP5049
002100* 09/02/23 R NOONAN       ADDED THE ROW-COUNT DISPLAY LINE AT     OMP5121
002200*                         CLOSE FOR THE OPERATOR LOG.  REQ        OMP5121
002300*                         OMP-5121.                               OMP5121
002310* 01/22/24 R NOONAN       OMP5049 WENT TOO FAR - DROPPING THE     OMP5151
002320*                         WHOLE RECORD FOR A HIGH ENDPOINT OVER   OMP5151
002330*                         120 ALSO LEFT IT OUT OF WS-TOTAL-ROWS    OMP5151
002340*                         AND THE MIN/MAX-AGE-SEEN TRACKING. ONLY OMP5151
002350*                         THE AGR-AGE-TABLE BUMPS ARE BOUNDS-      OMP5151
002360*                         CHECKED NOW - A VALID RECORD (NEITHER    OMP5151
002370*                         ENDPOINT MISSING, LOW NOT OVER HIGH) IS  OMP5151
002380*                         COUNTED IN FULL EVEN WHEN ITS RANGE      OMP5151
002390*                         RUNS PAST THE TABLE'S 121 SLOTS.  REQ    OMP5151
002400*                         OMP-5151.                               OMP5151
002410*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  AGERNG.
002700 AUTHOR. E ACKERMAN.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 03/02/86.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200*===============================================================*
003300* THIS SUBPROGRAM IS CALLED BY VERFYMN.  IT MAKES ITS OWN PASS
003400* OVER THE DM EXTRACT FILE - SEPARATE FROM DMAGGR'S PASS - USING
003500* ONLY THE DETECTED AGE-RANGE ENDPOINTS.  FOR EVERY RECORD WHERE
003600* BOTH ENDPOINTS ARE PRESENT AND LOW IS NOT GREATER THAN HIGH, IT
003700* BUMPS AN OCCUPANCY COUNTER FOR EVERY WHOLE AGE IN THE RANGE,
003800* PLUS SEPARATE LOW-ENDPOINT AND HIGH-ENDPOINT COUNTERS.  RESULTS
003900* GO BACK TO VERFYMN IN AGERNG-RESULT-TABLE FOR THE REPORT.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT DM-FILE ASSIGN TO DM2DD
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS IS DM-FILE-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  DM-FILE
006200     DATA RECORD IS DM-REC.
006300     COPY DMRECCPY.
006400*---------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------*
006700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006800     05  DM-FILE-STATUS           PIC X(02) VALUE SPACE.
006900         88  DM-FILE-OK                  VALUE '00'.
007000     05  EOF-SWITCH               PIC X(01) VALUE 'N'.
007100         88  EOF                          VALUE 'Y'.
007200     05  FILLER                   PIC X(08).
007300*---------------------------------------------------------------*
007400*    ROW COUNTERS AND TABLE SUBSCRIPTS ARE CARRIED AS STANDALONE
007500*    77-LEVEL ITEMS, NOT AS GROUP MEMBERS - SHOP STANDARD FOR
007600*    NONCONTIGUOUS WORKING-STORAGE SCRATCH.
007700 77  WS-TOTAL-ROWS            PIC 9(07) USAGE COMP VALUE 0.
007800 77  WS-VALID-ROWS            PIC 9(07) USAGE COMP VALUE 0.
007900 77  WS-AGE-IDX               PIC 9(03) USAGE COMP VALUE 0.
008000 77  WS-SLOT-SUBSCRIPT        PIC 9(03) USAGE COMP VALUE 0.
008100*---------------------------------------------------------------*
008200*    STORAGE BOUNDS OF AGR-AGE-TABLE (121 SLOTS, AGES 000-120),
008300*    LOADED BY REDEFINITION OF A FILLER PAIR SO THE LIMIT ISN'T A
008400*    LITERAL BURIED IN AN IF STATEMENT SOMEWHERE.  PER OMP-5151
008410*    THIS NO LONGER GATES WHICH RECORDS ARE COUNTED - IT ONLY
008420*    GUARDS THE TABLE SUBSCRIPTS THEMSELVES.
008500 01  WS-BOUND-VALUES.
008600     05  FILLER                   PIC 9(03) VALUE 000.
008700     05  FILLER                   PIC 9(03) VALUE 120.
008800 01  WS-BOUND-TABLE REDEFINES WS-BOUND-VALUES.
008900     05  WS-BOUND-ENTRY           PIC 9(03) OCCURS 2 TIMES.
009000*---------------------------------------------------------------*
009100*    ONE RECORD'S ENDPOINT PAIR, REDEFINED AS A SINGLE COMBINED
009200*    FIELD SO A RECORD WITH EITHER ENDPOINT STILL CARRYING THE
009300*    MISSING SENTINEL CAN BE SPOTTED WITH ONE COMPARE.
009400 01  WS-ENDPOINT-PAIR.
009500     05  WS-ENDPOINT-LOW          PIC 9(03).
009600     05  WS-ENDPOINT-HIGH         PIC 9(03).
009700 01  WS-ENDPOINT-PAIR-NUM REDEFINES WS-ENDPOINT-PAIR.
009800     05  WS-ENDPOINT-COMBINED     PIC 9(06).
009900*---------------------------------------------------------------*
010000*    ROW COUNT FOR THE OPERATOR-LOG DISPLAY AT CLOSE, REDEFINED
010100*    AS A DISPLAY-USAGE AREA SO THE COUNT PRINTS CLEAN ON THE
010200*    CONSOLE REGARDLESS OF THE COMPILER'S COMP DISPLAY HABITS.
010300 01  WS-ROWCOUNT-AREA             PIC 9(07) USAGE COMP VALUE 0.
010400 01  WS-ROWCOUNT-DISPLAY REDEFINES WS-ROWCOUNT-AREA
010500         PIC 9(07).
010600*---------------------------------------------------------------*
010700 LINKAGE SECTION.
010800 COPY AGERNGTB.
010900*===============================================================*
011000 PROCEDURE DIVISION USING AGERNG-RESULT-TABLE.
011100*---------------------------------------------------------------*
011200 0000-MAIN-ROUTINE.
011300*---------------------------------------------------------------*
011400     PERFORM 1000-SCAN-DM-FILE THRU 1000-EXIT.
011500     PERFORM 9000-FINISH-UP.
011600     GOBACK.
011700*---------------------------------------------------------------*
011800* SINGLE PASS OVER THE DM FILE.  ONLY THE AGE-RANGE ENDPOINTS
011900* ARE LOOKED AT - GENDER, COMPANY, EVENT FIELDS ARE DMAGGR'S.
012000*---------------------------------------------------------------*
012100 1000-SCAN-DM-FILE.
012200*---------------------------------------------------------------*
012300     MOVE 0 TO WS-TOTAL-ROWS.
012400     MOVE 0 TO WS-VALID-ROWS.
012500     MOVE 'N' TO AGR-VALID-SW.
012600     MOVE 0 TO AGR-MIN-AGE-SEEN.
012700     MOVE 0 TO AGR-MAX-AGE-SEEN.
012800     PERFORM 1010-CLEAR-AGE-ROW
012900         VARYING WS-AGE-IDX FROM 1 BY 1
013000         UNTIL WS-AGE-IDX > 121.
013100     MOVE 'N' TO EOF-SWITCH.
013200     OPEN INPUT DM-FILE.
013300     IF DM-FILE-OK
013400         GO TO 1000-SCAN-FILE.
013500     DISPLAY 'AGERNG: DM-FILE OPEN STATUS ' DM-FILE-STATUS.
013600     GO TO 1000-EXIT.
013700 1000-SCAN-FILE.
013800     PERFORM 1100-READ-DM-RECORD.
013900     PERFORM 1110-PROCESS-ONE-RECORD UNTIL EOF.
014000     CLOSE DM-FILE.
014100 1000-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 1010-CLEAR-AGE-ROW.
014500*---------------------------------------------------------------*
014600     MOVE 0 TO AGR-OCCUPANCY-COUNT (WS-AGE-IDX).
014700     MOVE 0 TO AGR-LOW-ENDPT-COUNT (WS-AGE-IDX).
014800     MOVE 0 TO AGR-HIGH-ENDPT-COUNT (WS-AGE-IDX).
014900*---------------------------------------------------------------*
015000 1100-READ-DM-RECORD.
015100*---------------------------------------------------------------*
015200     READ DM-FILE
015300         AT END SET EOF TO TRUE.
015400*---------------------------------------------------------------*
015500 1110-PROCESS-ONE-RECORD.
015600*---------------------------------------------------------------*
015700     ADD 1 TO WS-TOTAL-ROWS.
015800     MOVE DM-AGE-LOW TO WS-ENDPOINT-LOW.
015900     MOVE DM-AGE-HIGH TO WS-ENDPOINT-HIGH.
016000     IF DM-AGE-LOW NOT = 999 AND DM-AGE-HIGH NOT = 999
016100         AND DM-AGE-LOW NOT > DM-AGE-HIGH
016400         PERFORM 1200-TALLY-RANGE
016500     END-IF.
016600     PERFORM 1100-READ-DM-RECORD.
016700*---------------------------------------------------------------*
016800 1200-TALLY-RANGE.
016900*---------------------------------------------------------------*
017000     ADD 1 TO WS-VALID-ROWS.
017100     SET AGR-HAS-DATA TO TRUE.
017200     IF WS-VALID-ROWS = 1
017300         MOVE DM-AGE-LOW TO AGR-MIN-AGE-SEEN
017400         MOVE DM-AGE-HIGH TO AGR-MAX-AGE-SEEN
017500     ELSE
017600         IF DM-AGE-LOW < AGR-MIN-AGE-SEEN
017700             MOVE DM-AGE-LOW TO AGR-MIN-AGE-SEEN
017800         END-IF
017900         IF DM-AGE-HIGH > AGR-MAX-AGE-SEEN
018000             MOVE DM-AGE-HIGH TO AGR-MAX-AGE-SEEN
018100         END-IF
018200     END-IF.
018210*    THE ENDPOINT/OCCUPANCY TABLE BUMPS BELOW ARE THE ONLY PLACE
018220*    THE 000-120 STORAGE BOUND STILL APPLIES - A RANGE RUNNING
018230*    PAST IT SIMPLY HAS NO ROOM LEFT IN AGR-AGE-TABLE, BUT THE
018240*    ROW ITSELF WAS ALREADY COUNTED ABOVE.  REQ OMP-5151.
018300     IF DM-AGE-LOW NOT > WS-BOUND-ENTRY (2)
018310         MOVE DM-AGE-LOW TO WS-SLOT-SUBSCRIPT
018320         ADD 1 TO WS-SLOT-SUBSCRIPT
018330         ADD 1 TO AGR-LOW-ENDPT-COUNT (WS-SLOT-SUBSCRIPT)
018340     END-IF.
018600     IF DM-AGE-HIGH NOT > WS-BOUND-ENTRY (2)
018610         MOVE DM-AGE-HIGH TO WS-SLOT-SUBSCRIPT
018620         ADD 1 TO WS-SLOT-SUBSCRIPT
018630         ADD 1 TO AGR-HIGH-ENDPT-COUNT (WS-SLOT-SUBSCRIPT)
018640     END-IF.
018900     PERFORM 1210-TALLY-ONE-AGE
019000         VARYING WS-AGE-IDX FROM DM-AGE-LOW BY 1
019010         UNTIL WS-AGE-IDX > DM-AGE-HIGH
019020             OR WS-AGE-IDX > WS-BOUND-ENTRY (2).
019200*---------------------------------------------------------------*
019300 1210-TALLY-ONE-AGE.
019400*---------------------------------------------------------------*
019500     MOVE WS-AGE-IDX TO WS-SLOT-SUBSCRIPT.
019600     ADD 1 TO WS-SLOT-SUBSCRIPT.
019700     ADD 1 TO AGR-OCCUPANCY-COUNT (WS-SLOT-SUBSCRIPT).
019800*---------------------------------------------------------------*
019900 9000-FINISH-UP.
020000*---------------------------------------------------------------*
020100     MOVE WS-VALID-ROWS TO WS-ROWCOUNT-AREA.
020200     DISPLAY 'AGERNG: ' WS-TOTAL-ROWS ' ROWS READ, '
020300         WS-ROWCOUNT-DISPLAY ' VALID FOR THE OCCUPANCY CURVE'.
