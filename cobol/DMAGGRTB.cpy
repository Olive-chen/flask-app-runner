000010*===============================================================*
000020* COPYBOOK:   DMAGGRTB
000030* PURPOSE:    LINKAGE TABLE PASSED BETWEEN VERFYMN AND ITS
000040*             CALLED SUBPROGRAM DMAGGR.  CARRIES THE U3 GENDER/
000050*             AGE RESULTS AND THE U5 CONFIG-DRIVEN ATTRIBUTE
000060*             RESULTS - BOTH FUSED INTO THE SAME DM FILE PASS.
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 02/21/86 E ACKERMAN     CREATED FOR POST-DOWNLOAD VERIFY JOB    OMP4471
000110*                         REQ OMP-4471.                           OMP4471
000120* 07/11/92 R NOONAN       ADDED ATTRIBUTE RESULT TABLE FOR THE    OMP4803
000130*                         CONFIG-DRIVEN PASS.  REQ OMP-4803.      OMP4803
000140*---------------------------------------------------------------*
000150 01  DMAGGR-RESULT-TABLE.
000160*    ------------------ U3 DEMOGRAPHIC FIELDS -------------------
000170     05  DMR-TOTAL-ROWS           PIC 9(07) USAGE COMP.
000180     05  DMR-PARSED-OK-COUNT      PIC 9(07) USAGE COMP.
000190     05  DMR-GENDER-ROW OCCURS 3 TIMES.
000200         10  DMR-GENDER-LABEL     PIC X(06).
000210         10  DMR-GENDER-COUNT     PIC 9(07) USAGE COMP.
000220         10  FILLER               PIC X(04).
000230     05  DMR-AGE-COUNT            PIC 9(07) USAGE COMP.
000240     05  DMR-AGE-MIN              PIC 9(03)V99 USAGE COMP.
000250     05  DMR-AGE-MAX              PIC 9(03)V99 USAGE COMP.
000260     05  DMR-AGE-MEAN             PIC 9(03)V99 USAGE COMP.
000270     05  DMR-AGE-MEDIAN           PIC 9(03)V99 USAGE COMP.
000280     05  DMR-BUCKET-TABLE OCCURS 121 TIMES.
000290         10  DMR-BUCKET-COUNT     PIC 9(07) USAGE COMP.
000300         10  FILLER               PIC X(04).
000310*    --------------- U5 CONFIGURED ATTRIBUTE FIELDS -----------
000320     05  DMR-CFG-COUNT            PIC 9(02) USAGE COMP.
000330     05  DMR-ATTR-RESULT OCCURS 1 TO 20 TIMES
000340             DEPENDING ON DMR-CFG-COUNT.
000350         10  DMR-ATTR-NAME        PIC X(20).
000360         10  DMR-ATTR-TYPE        PIC X(01).
000370         10  DMR-ATTR-VALUE-ROWS  PIC 9(02) USAGE COMP.
000380         10  DMR-ATTR-VALUE-TABLE OCCURS 20 TIMES
000390                 INDEXED BY VL-IDX.
000400             15  DMR-ATTR-VALUE-LABEL PIC X(20).
000410             15  DMR-ATTR-VALUE-COUNT PIC 9(07) USAGE COMP.
000420             15  FILLER               PIC X(04).
000430         10  DMR-ATTR-NUM-NONNULL PIC 9(07) USAGE COMP.
000440         10  DMR-ATTR-NUM-MIN     PIC S9(03)V99 USAGE COMP.
000450         10  DMR-ATTR-NUM-MAX     PIC S9(03)V99 USAGE COMP.
000460         10  DMR-ATTR-NUM-MEAN    PIC S9(03)V99 USAGE COMP.
000470         10  DMR-ATTR-NUM-MEDIAN  PIC S9(03)V99 USAGE COMP.
000480         10  FILLER               PIC X(08).
000490     05  FILLER                   PIC X(10).
