000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    DMAGGR
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/21/86 E ACKERMAN     CREATED - CALLED FROM THE POST-DOWNLOAD OMP4471
000900*                         VERIFY RUN TO TALLY GENDER AND AGE OFF  OMP4471
001000*                         THE FACE-DETECTION EXTRACT.  REQ        OMP4471
001100*                         OMP-4471.                               OMP4471
001200* 05/19/86 E ACKERMAN     ADDED THE ONE-YEAR AGE BUCKET TABLE.    OMP4488
001300*                         REQ OMP-4488.                           OMP4488
001400* 07/11/92 R NOONAN       ADDED THE CONFIGURABLE ATTRIBUTE PASS - OMP4803
001500*                         READS 0-N CFG RECORDS AND BUILDS A      OMP4803
001600*                         VALUE TABLE OR MIN/MAX/MEAN/MEDIAN PER  OMP4803
001700*                         ATTRIBUTE.  REQ OMP-4803.               OMP4803
001800* 01/08/99 E ACKERMAN     Y2K REVIEW - NO DATE FIELDS CARRIED IN  Y2K
001900*                         THIS PROGRAM.  NO CHANGES REQUIRED.     Y2K
002000*                         REQ OMP-4999.                           Y2K
002100* 04/02/07 J OKAFOR       MEDIAN SORT NOW SHARES ONE SCRATCH SORT OMP5061
002200*                         FILE ACROSS ALL CONFIGURED ATTRIBUTES   OMP5061
002300*                         INSTEAD OF ONE SORT FILE PER ATTRIBUTE. OMP5061
002400*                         REQ OMP-5061.                           OMP5061
002500* 09/02/23 R NOONAN       CFG ENTRIES CAPPED AT 20 - MATCHES THE  OMP5120
002600*                         LINKAGE TABLE'S OCCURS LIMIT.  REQ      OMP5120
002700*                         OMP-5120.                               OMP5120
002800* 01/15/24 R NOONAN       'Y'-TO-'TRUE' RELABEL MOVED OUT OF      OMP5140
002900*                         5610-INSERT-OR-ADD-VALUE AND INTO THE   OMP5140
003000*                         BOOL-ONLY PATH - A CATEGORY WHOSE TEXT  OMP5140
003100*                         LABEL WAS LITERALLY 'Y' WAS GETTING     OMP5140
003200*                         SILENTLY RENAMED TO 'TRUE'.  REQ        OMP5140
003300*                         OMP-5140.                               OMP5140
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  DMAGGR.
003700 AUTHOR. E ACKERMAN.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 02/21/86.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300* THIS SUBPROGRAM IS CALLED BY VERFYMN.  IT MAKES ONE PASS OVER
004400* THE DM EXTRACT FOR GENDER, REPRESENTATIVE AGE AND THE ONE-YEAR
004500* AGE BUCKETS (FUSED INTO THE AGE-MEDIAN SORT'S INPUT
004600* PROCEDURE), THEN, IF ANY ATTRIBUTE CONFIGURATION RECORDS WERE
004700* SUPPLIED, RE-READS THE DM FILE ONCE PER CONFIGURED ATTRIBUTE
004800* TO BUILD ITS VALUE TABLE OR NUMBER SUMMARY.  RESULTS GO BACK
004900* TO VERFYMN IN DMAGGR-RESULT-TABLE FOR THE REPORT.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3081.
005600 OBJECT-COMPUTER. IBM-3081.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT DM-FILE ASSIGN TO DMDD
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS DM-FILE-STATUS.
006600*
006700     SELECT CFG-FILE ASSIGN TO CFGDD
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS CFG-FILE-STATUS.
007000*
007100     SELECT AGE-SORT-FILE ASSIGN TO AGEDD.
007200*
007300     SELECT ATTR-SORT-FILE ASSIGN TO ATVDD.
007400*===============================================================*
007500 DATA DIVISION.
007600*---------------------------------------------------------------*
007700 FILE SECTION.
007800*---------------------------------------------------------------*
007900 FD  DM-FILE
008000     DATA RECORD IS DM-REC.
008100     COPY DMRECCPY.
008200*---------------------------------------------------------------*
008300 FD  CFG-FILE
008400     DATA RECORD IS CFG-REC.
008500     COPY CFGRECPY.
008600*---------------------------------------------------------------*
008700 SD  AGE-SORT-FILE.
008800 01  AGE-SORT-RECORD.
008900     05  ASR-VALUE                PIC 9(03)V99.
009000*---------------------------------------------------------------*
009100 SD  ATTR-SORT-FILE.
009200 01  ATTR-SORT-RECORD.
009300     05  ATV-VALUE                PIC S9(03)V99
009400                                   SIGN IS TRAILING SEPARATE.
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009900     05  DM-FILE-STATUS           PIC X(02) VALUE SPACE.
010000         88  DM-FILE-OK                  VALUE '00'.
010100     05  CFG-FILE-STATUS          PIC X(02) VALUE SPACE.
010200         88  CFG-FILE-OK                  VALUE '00'.
010300     05  EOF-SWITCH               PIC X(01) VALUE 'N'.
010400         88  EOF                          VALUE 'Y'.
010500     05  SORT-EOF-SWITCH          PIC X(01) VALUE 'N'.
010600         88  SORT-EOF                     VALUE 'Y'.
010700     05  WS-AGE-VALID-SW          PIC X(01) VALUE 'N'.
010800         88  WS-AGE-IS-VALID              VALUE 'Y'.
010900     05  WS-REP-AGE               PIC 9(03)V99 USAGE COMP
011000                                   VALUE 0.
011100     05  WS-BUCKET-AGE            PIC 9(03) USAGE COMP VALUE 0.
011200     05  WS-AGE-SUM               PIC 9(09)V99 USAGE COMP
011300                                   VALUE 0.
011400     05  WS-MEDIAN-LOW            PIC 9(03)V99 USAGE COMP
011500                                   VALUE 0.
011600     05  WS-MEDIAN-HIGH           PIC 9(03)V99 USAGE COMP
011700                                   VALUE 0.
011800     05  WS-SORT-ROW-COUNT        PIC 9(07) USAGE COMP VALUE 0.
011900     05  WS-SORT-MIDDLE           PIC 9(07) USAGE COMP VALUE 0.
012000     05  WS-NUM-SUM               PIC S9(09)V99 USAGE COMP
012100                                   VALUE 0.
012200     05  WS-NUM-LOW               PIC S9(03)V99 USAGE COMP
012300                                   VALUE 0.
012400     05  WS-NUM-HIGH              PIC S9(03)V99 USAGE COMP
012500                                   VALUE 0.
012600     05  FILLER                   PIC X(08).
012700*---------------------------------------------------------------*
012800*    THE ATTRIBUTE-TABLE AND BUCKET-TABLE SUBSCRIPTS ARE CARRIED
012900*    AS STANDALONE 77-LEVEL ITEMS, NOT AS GROUP MEMBERS - SHOP
013000*    STANDARD FOR NONCONTIGUOUS WORKING-STORAGE SCRATCH.
013100 77  WS-ATTR-IDX              PIC 9(02) USAGE COMP VALUE 0.
013200 77  AB-IDX                   PIC 9(03) USAGE COMP VALUE 0.
013300*---------------------------------------------------------------*
013400*    CONFIGURATION RECORDS ARE LOADED ONCE FROM CFG-FILE, THEN
013500*    HELD HERE SO THE ATTRIBUTE PASS CAN RE-READ DM-FILE ONE
013600*    ATTRIBUTE AT A TIME WITHOUT GOING BACK TO CFG-FILE.
013700 01  WS-CFG-TABLE.
013800     05  WS-CFG-ENTRY OCCURS 20 TIMES INDEXED BY CFG-IDX.
013900         10  WS-CFG-NAME          PIC X(20).
014000         10  WS-CFG-TYPE          PIC X(01).
014100         10  WS-CFG-SLOT          PIC 9(01).
014200         10  FILLER               PIC X(04).
014300*---------------------------------------------------------------*
014400*    ONE SLOT-VALUE HOLDER, LOADED FROM WHICHEVER DM-REC SLOT
014500*    THE CURRENT ATTRIBUTE MAPS TO - AVOIDS A SEPARATE COPY OF
014600*    THE VALUE-TABLE LOGIC FOR EACH OF THE THREE SLOTS.
014700 01  WS-SLOT-VALUE                PIC X(20).
014800 01  WS-SLOT-VALUE-NUM REDEFINES WS-SLOT-VALUE.
014900     05  WS-SLOT-NUM              PIC S9(03)V99
015000                                   SIGN IS TRAILING SEPARATE.
015100     05  FILLER                   PIC X(14).
015200 77  WS-SLOT-PRESENT-SW           PIC X(01) VALUE 'N'.
015300     88  WS-SLOT-PRESENT                 VALUE 'Y'.
015400*---------------------------------------------------------------*
015500*    HIGH BOUND OF A LEGAL BUCKET AGE, LOADED BY REDEFINITION OF
015600*    A FILLER PAIR THE SAME WAY AGERNG LOADS ITS BOUND TABLE -
015700*    KEEPS THE 120 OUT OF A BARE IF STATEMENT.
015800 01  WS-BOUND-VALUES.
015900     05  FILLER                   PIC 9(03) VALUE 000.
016000     05  FILLER                   PIC 9(03) VALUE 120.
016100 01  WS-BOUND-TABLE REDEFINES WS-BOUND-VALUES.
016200     05  WS-BOUND-ENTRY           PIC 9(03) OCCURS 2 TIMES.
016300*---------------------------------------------------------------*
016400*    ROW COUNT FOR THE OPERATOR-LOG DISPLAY AT CLOSE, REDEFINED
016500*    AS A DISPLAY-USAGE AREA SO THE COUNT PRINTS CLEAN ON THE
016600*    CONSOLE REGARDLESS OF THE COMPILER'S COMP DISPLAY HABITS.
016700 01  WS-ROWCOUNT-AREA             PIC 9(07) USAGE COMP VALUE 0.
016800 01  WS-ROWCOUNT-DISPLAY REDEFINES WS-ROWCOUNT-AREA
016900         PIC 9(07).
017000*---------------------------------------------------------------*
017100 LINKAGE SECTION.
017200 COPY DMAGGRTB.
017300*===============================================================*
017400 PROCEDURE DIVISION USING DMAGGR-RESULT-TABLE.
017500*---------------------------------------------------------------*
017600 0000-MAIN-ROUTINE.
017700*---------------------------------------------------------------*
017800     PERFORM 1000-LOAD-CFG-RECORDS THRU 1000-EXIT.
017900     PERFORM 2000-SCAN-DEMOGRAPHICS.
018000     IF DMR-CFG-COUNT > 0
018100         PERFORM 5000-RUN-ATTRIBUTE-PASS
018200             VARYING WS-ATTR-IDX FROM 1 BY 1
018300             UNTIL WS-ATTR-IDX > DMR-CFG-COUNT
018400     END-IF.
018500     MOVE DMR-TOTAL-ROWS TO WS-ROWCOUNT-AREA.
018600     DISPLAY 'DMAGGR: ' WS-ROWCOUNT-DISPLAY
018700         ' DEMOGRAPHIC ROWS PROCESSED'.
018800     GOBACK.
018900*---------------------------------------------------------------*
019000* LOAD 0-20 CONFIGURATION RECORDS.  NONE PRESENT LEAVES
019100* DMR-CFG-COUNT AT ZERO - THE ATTRIBUTE PASS IS SKIPPED AND U5
019200* IS REPORTED AS DISABLED BY VERFYMN.
019300*---------------------------------------------------------------*
019400 1000-LOAD-CFG-RECORDS.
019500*---------------------------------------------------------------*
019600     MOVE 0 TO DMR-CFG-COUNT.
019700     MOVE 'N' TO EOF-SWITCH.
019800     OPEN INPUT CFG-FILE.
019900     IF NOT CFG-FILE-OK
020000         GO TO 1000-EXIT.
020100     PERFORM 1100-READ-CFG-RECORD.
020200     PERFORM 1110-STORE-ONE-CFG-RECORD UNTIL EOF.
020300     CLOSE CFG-FILE.
020400 1000-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 1100-READ-CFG-RECORD.
020800*---------------------------------------------------------------*
020900     READ CFG-FILE
021000         AT END SET EOF TO TRUE.
021100*---------------------------------------------------------------*
021200 1110-STORE-ONE-CFG-RECORD.
021300*---------------------------------------------------------------*
021400     IF DMR-CFG-COUNT < 20
021500         ADD 1 TO DMR-CFG-COUNT
021600         SET CFG-IDX TO DMR-CFG-COUNT
021700         MOVE CFG-ATTR-NAME TO WS-CFG-NAME (CFG-IDX)
021800         MOVE CFG-ATTR-TYPE TO WS-CFG-TYPE (CFG-IDX)
021900         MOVE CFG-ATTR-SLOT TO WS-CFG-SLOT (CFG-IDX)
022000     ELSE
022100         DISPLAY 'DMAGGR: CFG TABLE FULL - ENTRY DROPPED'
022200     END-IF.
022300     PERFORM 1100-READ-CFG-RECORD.
022400*---------------------------------------------------------------*
022500* U3 - ONE PASS OVER DM-FILE.  GENDER AND THE BUCKET TABLE ARE
022600* TALLIED DIRECTLY; NON-MISSING AGES ARE ALSO RELEASED TO THE
022700* SORT FILE SO THE OUTPUT PROCEDURE CAN PICK THE MEDIAN.
022800*---------------------------------------------------------------*
022900 2000-SCAN-DEMOGRAPHICS.
023000*---------------------------------------------------------------*
023100     MOVE 0 TO DMR-TOTAL-ROWS.
023200     MOVE 0 TO DMR-PARSED-OK-COUNT.
023300     MOVE 0 TO DMR-AGE-COUNT.
023400     MOVE 0 TO WS-AGE-SUM.
023500     MOVE 'MALE  '   TO DMR-GENDER-LABEL (1).
023600     MOVE 'FEMALE'   TO DMR-GENDER-LABEL (2).
023700     MOVE 'NA    '   TO DMR-GENDER-LABEL (3).
023800     MOVE 0 TO DMR-GENDER-COUNT (1).
023900     MOVE 0 TO DMR-GENDER-COUNT (2).
024000     MOVE 0 TO DMR-GENDER-COUNT (3).
024100     PERFORM 2010-CLEAR-BUCKET-ROW
024200         VARYING AB-IDX FROM 1 BY 1 UNTIL AB-IDX > 121.
024300     SORT AGE-SORT-FILE
024400         ON ASCENDING KEY ASR-VALUE
024500         INPUT PROCEDURE IS 2100-SCAN-ONE-DM-RECORD
024600         OUTPUT PROCEDURE IS 2800-DERIVE-AGE-STATS.
024700*---------------------------------------------------------------*
024800 2010-CLEAR-BUCKET-ROW.
024900*---------------------------------------------------------------*
025000     MOVE 0 TO DMR-BUCKET-COUNT (AB-IDX).
025100*---------------------------------------------------------------*
025200 2100-SCAN-ONE-DM-RECORD.
025300*---------------------------------------------------------------*
025400     MOVE 'N' TO EOF-SWITCH.
025500     OPEN INPUT DM-FILE.
025600     IF DM-FILE-OK
025700         PERFORM 2110-READ-DM-RECORD
025800         PERFORM 2120-PROCESS-ONE-DEMOGRAPHIC UNTIL EOF
025900         CLOSE DM-FILE
026000     END-IF.
026100*---------------------------------------------------------------*
026200 2110-READ-DM-RECORD.
026300*---------------------------------------------------------------*
026400     READ DM-FILE
026500         AT END SET EOF TO TRUE.
026600*---------------------------------------------------------------*
026700 2120-PROCESS-ONE-DEMOGRAPHIC.
026800*---------------------------------------------------------------*
026900     ADD 1 TO DMR-TOTAL-ROWS.
027000     PERFORM 2200-TALLY-GENDER.
027100     PERFORM 2300-DERIVE-REP-AGE.
027200     IF WS-AGE-IS-VALID
027300         ADD 1 TO DMR-AGE-COUNT
027400         ADD WS-REP-AGE TO WS-AGE-SUM
027500         MOVE WS-REP-AGE TO ASR-VALUE
027600         RELEASE AGE-SORT-RECORD
027700         PERFORM 2400-TALLY-BUCKET
027800     END-IF.
027900     PERFORM 2110-READ-DM-RECORD.
028000*---------------------------------------------------------------*
028100 2200-TALLY-GENDER.
028200*---------------------------------------------------------------*
028300     IF DM-GENDER = 'Male  '
028400         ADD 1 TO DMR-GENDER-COUNT (1)
028500         ADD 1 TO DMR-PARSED-OK-COUNT
028600     ELSE
028700         IF DM-GENDER = 'Female'
028800             ADD 1 TO DMR-GENDER-COUNT (2)
028900             ADD 1 TO DMR-PARSED-OK-COUNT
029000         ELSE
029100             ADD 1 TO DMR-GENDER-COUNT (3)
029200         END-IF
029300     END-IF.
029400*---------------------------------------------------------------*
029500 2300-DERIVE-REP-AGE.
029600*---------------------------------------------------------------*
029700     MOVE 'N' TO WS-AGE-VALID-SW.
029800     IF DM-AGE-LOW NOT = 999 OR DM-AGE-HIGH NOT = 999
029900         IF DM-AGE-LOW = 999
030000             MOVE DM-AGE-HIGH TO WS-REP-AGE
030100         ELSE
030200             IF DM-AGE-HIGH = 999
030300                 MOVE DM-AGE-LOW TO WS-REP-AGE
030400             ELSE
030500                 COMPUTE WS-REP-AGE ROUNDED =
030600                     (DM-AGE-LOW + DM-AGE-HIGH) / 2
030700             END-IF
030800         END-IF
030900         SET WS-AGE-IS-VALID TO TRUE
031000         ADD 1 TO DMR-PARSED-OK-COUNT
031100     END-IF.
031200*---------------------------------------------------------------*
031300 2400-TALLY-BUCKET.
031400*---------------------------------------------------------------*
031500     MOVE WS-REP-AGE TO WS-BUCKET-AGE.
031600     IF WS-BUCKET-AGE NOT < WS-BOUND-ENTRY (1)
031700        AND WS-BUCKET-AGE NOT > WS-BOUND-ENTRY (2)
031800         MOVE WS-BUCKET-AGE TO AB-IDX
031900         ADD 1 TO AB-IDX
032000         ADD 1 TO DMR-BUCKET-COUNT (AB-IDX)
032100     END-IF.
032200*---------------------------------------------------------------*
032300* OUTPUT PROCEDURE OF THE AGE SORT - SCANS THE SORTED AGES ONCE
032400* TO PICK OFF MIN, MAX AND THE MEDIAN (MIDDLE VALUE, OR THE
032500* MEAN OF THE TWO MIDDLE VALUES WHEN THE COUNT IS EVEN).
032600*---------------------------------------------------------------*
032700 2800-DERIVE-AGE-STATS.
032800*---------------------------------------------------------------*
032900     MOVE 0 TO DMR-AGE-MIN.
033000     MOVE 0 TO DMR-AGE-MAX.
033100     MOVE 0 TO DMR-AGE-MEAN.
033200     MOVE 0 TO DMR-AGE-MEDIAN.
033300     MOVE 0 TO WS-SORT-ROW-COUNT.
033400     MOVE 'N' TO SORT-EOF-SWITCH.
033500     IF DMR-AGE-COUNT > 0
033600         COMPUTE WS-SORT-MIDDLE ROUNDED = (DMR-AGE-COUNT + 1) / 2
033700         COMPUTE DMR-AGE-MEAN ROUNDED =
033800             WS-AGE-SUM / DMR-AGE-COUNT
033900         PERFORM 2810-RETURN-AGE-ROW
034000         PERFORM 2820-PROCESS-AGE-ROW UNTIL SORT-EOF
034100     END-IF.
034200*---------------------------------------------------------------*
034300 2810-RETURN-AGE-ROW.
034400*---------------------------------------------------------------*
034500     RETURN AGE-SORT-FILE
034600         AT END SET SORT-EOF TO TRUE.
034700*---------------------------------------------------------------*
034800 2820-PROCESS-AGE-ROW.
034900*---------------------------------------------------------------*
035000     ADD 1 TO WS-SORT-ROW-COUNT.
035100     IF WS-SORT-ROW-COUNT = 1
035200         MOVE ASR-VALUE TO DMR-AGE-MIN
035300     END-IF.
035400     MOVE ASR-VALUE TO DMR-AGE-MAX.
035500     IF DMR-AGE-COUNT / 2 * 2 = DMR-AGE-COUNT
035600         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE
035700             MOVE ASR-VALUE TO WS-MEDIAN-LOW
035800         END-IF
035900         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE + 1
036000             MOVE ASR-VALUE TO WS-MEDIAN-HIGH
036100             COMPUTE DMR-AGE-MEDIAN ROUNDED =
036200                 (WS-MEDIAN-LOW + WS-MEDIAN-HIGH) / 2
036300         END-IF
036400     ELSE
036500         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE
036600             MOVE ASR-VALUE TO DMR-AGE-MEDIAN
036700         END-IF
036800     END-IF.
036900     PERFORM 2810-RETURN-AGE-ROW.
037000*---------------------------------------------------------------*
037100* U5 - ONE CONFIGURED ATTRIBUTE AT A TIME.  BOOL AND
037200* CATEGORICAL ATTRIBUTES BUILD A VALUE TABLE OFF A PLAIN READ
037300* OF DM-FILE; NUMERIC ATTRIBUTES ALSO SORT THEIR NON-MISSING
037400* VALUES TO PICK OFF THE MEDIAN.
037500*---------------------------------------------------------------*
037600 5000-RUN-ATTRIBUTE-PASS.
037700*---------------------------------------------------------------*
037800     SET CFG-IDX TO WS-ATTR-IDX.
037900     MOVE WS-CFG-NAME (CFG-IDX) TO DMR-ATTR-NAME (WS-ATTR-IDX).
038000     MOVE WS-CFG-TYPE (CFG-IDX) TO DMR-ATTR-TYPE (WS-ATTR-IDX).
038100     MOVE 0 TO DMR-ATTR-VALUE-ROWS (WS-ATTR-IDX).
038200     MOVE 0 TO DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX).
038300     MOVE 0 TO DMR-ATTR-NUM-MIN (WS-ATTR-IDX).
038400     MOVE 0 TO DMR-ATTR-NUM-MAX (WS-ATTR-IDX).
038500     MOVE 0 TO DMR-ATTR-NUM-MEAN (WS-ATTR-IDX).
038600     MOVE 0 TO DMR-ATTR-NUM-MEDIAN (WS-ATTR-IDX).
038700     PERFORM 5010-CLEAR-VALUE-ROW
038800         VARYING VL-IDX FROM 1 BY 1 UNTIL VL-IDX > 20.
038900     IF WS-CFG-TYPE (CFG-IDX) = 'N'
039000         MOVE 0 TO WS-NUM-SUM
039100         SORT ATTR-SORT-FILE
039200             ON ASCENDING KEY ATV-VALUE
039300             INPUT PROCEDURE IS 5100-SCAN-ONE-NUMBER-RECORD
039400             OUTPUT PROCEDURE IS 5300-DERIVE-NUMBER-STATS
039500     ELSE
039600         PERFORM 5500-SCAN-CATEGORY-OR-BOOL
039700     END-IF.
039800*---------------------------------------------------------------*
039900 5010-CLEAR-VALUE-ROW.
040000*---------------------------------------------------------------*
040100     MOVE SPACE TO DMR-ATTR-VALUE-LABEL (WS-ATTR-IDX, VL-IDX).
040200     MOVE 0 TO DMR-ATTR-VALUE-COUNT (WS-ATTR-IDX, VL-IDX).
040300*---------------------------------------------------------------*
040400 5100-SCAN-ONE-NUMBER-RECORD.
040500*---------------------------------------------------------------*
040600     MOVE 'N' TO EOF-SWITCH.
040700     OPEN INPUT DM-FILE.
040800     IF DM-FILE-OK
040900         PERFORM 5110-READ-DM-RECORD
041000         PERFORM 5120-PROCESS-ONE-NUMBER UNTIL EOF
041100         CLOSE DM-FILE
041200     END-IF.
041300*---------------------------------------------------------------*
041400 5110-READ-DM-RECORD.
041500*---------------------------------------------------------------*
041600     READ DM-FILE
041700         AT END SET EOF TO TRUE.
041800*---------------------------------------------------------------*
041900 5120-PROCESS-ONE-NUMBER.
042000*---------------------------------------------------------------*
042100     PERFORM 5130-LOAD-SLOT-VALUE.
042200     IF WS-SLOT-PRESENT
042300         ADD 1 TO DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX)
042400         ADD WS-SLOT-NUM TO WS-NUM-SUM
042500         MOVE WS-SLOT-NUM TO ATV-VALUE
042600         RELEASE ATTR-SORT-RECORD
042700     END-IF.
042800     PERFORM 5110-READ-DM-RECORD.
042900*---------------------------------------------------------------*
043000* THE CFG RECORD'S SLOT NUMBER SAYS WHICH DM-REC FIELD HOLDS
043100* THIS ATTRIBUTE - 1/2 ARE THE BOOL SLOTS, 3 IS THE NUMBER
043200* SLOT.  A NUMBER ATTRIBUTE ALWAYS MAPS TO SLOT 3.
043300*---------------------------------------------------------------*
043400 5130-LOAD-SLOT-VALUE.
043500*---------------------------------------------------------------*
043600     MOVE 'N' TO WS-SLOT-PRESENT-SW.
043700     IF DM-ATTR-VAL NOT = 999.99
043800         MOVE DM-ATTR-VAL TO WS-SLOT-NUM
043900         SET WS-SLOT-PRESENT TO TRUE
044000     END-IF.
044100*---------------------------------------------------------------*
044200 5300-DERIVE-NUMBER-STATS.
044300*---------------------------------------------------------------*
044400     MOVE 0 TO WS-SORT-ROW-COUNT.
044500     MOVE 'N' TO SORT-EOF-SWITCH.
044600     IF DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX) > 0
044700         COMPUTE WS-SORT-MIDDLE ROUNDED =
044800             (DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX) + 1) / 2
044900         COMPUTE DMR-ATTR-NUM-MEAN (WS-ATTR-IDX) ROUNDED =
045000             WS-NUM-SUM / DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX)
045100         PERFORM 5310-RETURN-NUMBER-ROW
045200         PERFORM 5320-PROCESS-NUMBER-ROW UNTIL SORT-EOF
045300     END-IF.
045400*---------------------------------------------------------------*
045500 5310-RETURN-NUMBER-ROW.
045600*---------------------------------------------------------------*
045700     RETURN ATTR-SORT-FILE
045800         AT END SET SORT-EOF TO TRUE.
045900*---------------------------------------------------------------*
046000 5320-PROCESS-NUMBER-ROW.
046100*---------------------------------------------------------------*
046200     ADD 1 TO WS-SORT-ROW-COUNT.
046300     IF WS-SORT-ROW-COUNT = 1
046400         MOVE ATV-VALUE TO DMR-ATTR-NUM-MIN (WS-ATTR-IDX)
046500     END-IF.
046600     MOVE ATV-VALUE TO DMR-ATTR-NUM-MAX (WS-ATTR-IDX).
046700     IF DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX) / 2 * 2 =
046800        DMR-ATTR-NUM-NONNULL (WS-ATTR-IDX)
046900         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE
047000             MOVE ATV-VALUE TO WS-NUM-LOW
047100         END-IF
047200         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE + 1
047300             MOVE ATV-VALUE TO WS-NUM-HIGH
047400             COMPUTE DMR-ATTR-NUM-MEDIAN (WS-ATTR-IDX) ROUNDED =
047500                 (WS-NUM-LOW + WS-NUM-HIGH) / 2
047600         END-IF
047700     ELSE
047800         IF WS-SORT-ROW-COUNT = WS-SORT-MIDDLE
047900             MOVE ATV-VALUE TO DMR-ATTR-NUM-MEDIAN (WS-ATTR-IDX)
048000         END-IF
048100     END-IF.
048200     PERFORM 5310-RETURN-NUMBER-ROW.
048300*---------------------------------------------------------------*
048400* BOOL ('Y'/'N'/SPACE) AND CATEGORICAL (FREE TEXT) ATTRIBUTES
048500* BOTH BUILD THEIR VALUE TABLE WITH THE SAME SEARCH-INSERT
048600* IDIOM USED FOR THE FOUR-TYPES TABLE IN TSCONT.
048700*---------------------------------------------------------------*
048800 5500-SCAN-CATEGORY-OR-BOOL.
048900*---------------------------------------------------------------*
049000     MOVE 'N' TO EOF-SWITCH.
049100     OPEN INPUT DM-FILE.
049200     IF DM-FILE-OK
049300         PERFORM 5510-READ-DM-RECORD
049400         PERFORM 5520-PROCESS-ONE-CATEGORY UNTIL EOF
049500         CLOSE DM-FILE
049600     END-IF.
049700*---------------------------------------------------------------*
049800 5510-READ-DM-RECORD.
049900*---------------------------------------------------------------*
050000     READ DM-FILE
050100         AT END SET EOF TO TRUE.
050200*---------------------------------------------------------------*
050300 5520-PROCESS-ONE-CATEGORY.
050400*---------------------------------------------------------------*
050500     PERFORM 5530-LOAD-CATEGORY-TEXT.
050600     IF WS-CFG-TYPE (CFG-IDX) = 'B'
050700         PERFORM 5600-TALLY-BOOL-VALUE
050800     ELSE
050900         IF WS-SLOT-PRESENT
051000             PERFORM 5700-TALLY-CATEGORY-VALUE
051100         END-IF
051200     END-IF.
051300     PERFORM 5510-READ-DM-RECORD.
051400*---------------------------------------------------------------*
051500 5530-LOAD-CATEGORY-TEXT.
051600*---------------------------------------------------------------*
051700     MOVE SPACE TO WS-SLOT-VALUE.
051800     MOVE 'N' TO WS-SLOT-PRESENT-SW.
051900     IF WS-CFG-SLOT (CFG-IDX) = 1
052000         MOVE DM-ATTR-1 TO WS-SLOT-VALUE
052100     ELSE
052200         MOVE DM-ATTR-2 TO WS-SLOT-VALUE
052300     END-IF.
052400     IF WS-SLOT-VALUE NOT = SPACE
052500         SET WS-SLOT-PRESENT TO TRUE
052600     END-IF.
052700*---------------------------------------------------------------*
052800 5600-TALLY-BOOL-VALUE.
052900*---------------------------------------------------------------*
053000     IF WS-SLOT-VALUE = 'Y'
053100         MOVE 'TRUE                ' TO WS-SLOT-VALUE
053200         PERFORM 5610-INSERT-OR-ADD-VALUE
053300     ELSE
053400         IF WS-SLOT-VALUE = 'N'
053500             MOVE 'FALSE               ' TO WS-SLOT-VALUE
053600             PERFORM 5610-INSERT-OR-ADD-VALUE
053700         ELSE
053800             MOVE 'NA                  ' TO WS-SLOT-VALUE
053900             PERFORM 5610-INSERT-OR-ADD-VALUE
054000         END-IF
054100     END-IF.
054200*---------------------------------------------------------------*
054300 5700-TALLY-CATEGORY-VALUE.
054400*---------------------------------------------------------------*
054500     PERFORM 5610-INSERT-OR-ADD-VALUE.
054600*---------------------------------------------------------------*
054700 5610-INSERT-OR-ADD-VALUE.
054800*---------------------------------------------------------------*
054900*    NOTE - THE BOOL/CATEGORY 'Y'-TO-'TRUE' RELABEL IS DONE BY
055000*    THE CALLER (5600-TALLY-BOOL-VALUE) BEFORE THIS PARAGRAPH IS
055100*    EVER REACHED.  DO NOT RELABEL HERE - A CATEGORY ATTRIBUTE'S
055200*    RAW TEXT LABEL CAN LEGITIMATELY BE 'Y' AND MUST PASS THROUGH
055300*    UNCHANGED.  REQ OMP-5140.
055400     SET VL-IDX TO 1.
055500     SEARCH DMR-ATTR-VALUE-TABLE (WS-ATTR-IDX)
055600         AT END
055700             DISPLAY 'DMAGGR: VALUE TABLE FULL - VALUE DROPPED'
055800         WHEN DMR-ATTR-VALUE-LABEL (WS-ATTR-IDX, VL-IDX) =
055900              WS-SLOT-VALUE
056000             ADD 1 TO DMR-ATTR-VALUE-COUNT (WS-ATTR-IDX, VL-IDX)
056100         WHEN DMR-ATTR-VALUE-LABEL (WS-ATTR-IDX, VL-IDX) = SPACE
056200             MOVE WS-SLOT-VALUE TO
056300                  DMR-ATTR-VALUE-LABEL (WS-ATTR-IDX, VL-IDX)
056400             MOVE 1 TO
056500                  DMR-ATTR-VALUE-COUNT (WS-ATTR-IDX, VL-IDX)
056600             ADD 1 TO DMR-ATTR-VALUE-ROWS (WS-ATTR-IDX)
056700     END-SEARCH.
