000010*===============================================================*
000020* COPYBOOK:   AGERNGTB
000030* PURPOSE:    LINKAGE TABLE PASSED BETWEEN VERFYMN AND ITS
000040*             CALLED SUBPROGRAM AGERNG.  CARRIES THE U4 AGE-
000050*             RANGE OCCUPANCY CURVE - A SECOND, SEPARATE PASS
000060*             OVER THE DM FILE.
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 03/02/86 E ACKERMAN     CREATED FOR POST-DOWNLOAD VERIFY JOB    OMP4540
000110*                         REQ OMP-4540.                           OMP4540
000120*---------------------------------------------------------------*
000130 01  AGERNG-RESULT-TABLE.
000140     05  AGR-VALID-SW             PIC X(01).
000150         88  AGR-HAS-DATA                 VALUE 'Y'.
000160     05  AGR-MIN-AGE-SEEN         PIC 9(03) USAGE COMP.
000170     05  AGR-MAX-AGE-SEEN         PIC 9(03) USAGE COMP.
000180     05  AGR-AGE-TABLE OCCURS 121 TIMES.
000190         10  AGR-OCCUPANCY-COUNT  PIC 9(07) USAGE COMP.
000200         10  AGR-LOW-ENDPT-COUNT  PIC 9(07) USAGE COMP.
000210         10  AGR-HIGH-ENDPT-COUNT PIC 9(07) USAGE COMP.
000220         10  FILLER               PIC X(04).
000230     05  FILLER                   PIC X(10).
