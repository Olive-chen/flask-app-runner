000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    TSCONT
000300* ORIGINAL AUTHOR: R NOONAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/86 R NOONAN       CREATED - CALLED FROM THE POST-DOWNLOAD OMP4471
000900*                         VERIFY RUN TO CHECK THE TS EXTRACT FOR  OMP4471
001000*                         DROPPED SAMPLES.  REQ OMP-4471.         OMP4471
001100* 03/02/86 E ACKERMAN     FUSED THE FOUR-TYPES TALLY INTO THE GAP OMP4530
001200*                         PASS SO WE ONLY READ TS-FILE TWICE, NOT OMP4530
001300*                         THREE TIMES.  REQ OMP-4530.             OMP4530
001400* 11/09/87 R NOONAN       MODE-STEP INFERENCE NOW TIES TO THE     OMP4611
001500*                         SMALLEST DIFFERENCE, NOT THE FIRST ONE  OMP4611
001600*                         THE TABLE HAPPENED TO SEE.  REQ OMP-4611 OMP4611
001700* 06/30/92 T MARSH        ADDED OVERRIDE SO A CONTROL-CARD STEP   OMP4780
001800*                         SKIPS THE INFERENCE PASS ENTIRELY.      OMP4780
001900*                         REQ OMP-4780.                           OMP4780
002000* 01/08/99 E ACKERMAN     Y2K REVIEW - TIMESTAMP BREAKOUT AND THE Y2K
002100*                         ELAPSED-SECONDS ROUTINE WERE CHECKED    Y2K
002200*                         FOR 4-DIGIT YEARS THROUGHOUT.  NO DATA  Y2K
002300*                         CHANGES REQUIRED.  REQ OMP-4999.        Y2K
002400* 08/14/03 J OKAFOR       RAISED THE GAP-SECONDS FIELD TO COVER A OMP5048
002500*                         FULL YEAR OF SILENCE WITHOUT WRAPPING.  OMP5048
002600*                         REQ OMP-5048.                           OMP5048
002700* 09/02/23 R NOONAN       TS-FOUR-TYPES OF 99 IS NOW TREATED AS   OMP5120
002800*                         MISSING, NOT TALLIED AS ITS OWN CODE    OMP5120
002900*                         ROW.  REQ OMP-5120.                     OMP5120
003000* 01/15/24 R NOONAN       TSR-FTY-DISTINCT NO LONGER COUNTS THE   OMP5141
003100*                         NA BUCKET - IT NEVER OCCUPIES A TABLE   OMP5141
003200*                         ROW, SO BUMPING THE COUNT LEFT A CALLER OMP5141
003300*                         READING ONE SLOT PAST THE STORED ROWS.  OMP5141
003400*                         REQ OMP-5141.                           OMP5141
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  TSCONT.
003800 AUTHOR. R NOONAN.
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN. 02/14/86.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400* THIS SUBPROGRAM IS CALLED BY VERFYMN.  IT MAKES TWO PASSES
004500* OVER THE TS EXTRACT FILE.  PASS ONE ESTABLISHES THE EXPECTED
004600* SAMPLING STEP (GIVEN ON THE CONTROL CARD, OR THE MODE OF THE
004700* POSITIVE CONSECUTIVE TIME DIFFERENCES, SMALLEST STEP WINNING
004800* ANY TIE).  PASS TWO WALKS THE FILE AGAIN LOOKING FOR GAPS
004900* WIDER THAN THE STEP AND, AT THE SAME TIME, TALLIES THE FOUR-
005000* TYPES CLASSIFICATION CODE CARRIED ON EACH SAMPLE.  RESULTS GO
005100* BACK TO VERFYMN IN TSCONT-RESULT-TABLE FOR THE REPORT.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3081.
005800 OBJECT-COMPUTER. IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT TS-FILE ASSIGN TO TSDD
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS TS-FILE-STATUS.
006800*===============================================================*
006900 DATA DIVISION.
007000*---------------------------------------------------------------*
007100 FILE SECTION.
007200*---------------------------------------------------------------*
007300 FD  TS-FILE
007400     DATA RECORD IS TS-REC.
007500     COPY TSRECCPY.
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008000     05  TS-FILE-STATUS           PIC X(02) VALUE SPACE.
008100         88  TS-FILE-OK                  VALUE '00'.
008200     05  EOF-SWITCH               PIC X(01) VALUE 'N'.
008300         88  EOF                          VALUE 'Y'.
008400     05  WS-PREV-TIMESTAMP        PIC X(19) VALUE SPACE.
008500     05  WS-DIFF-SECONDS          PIC S9(08) USAGE COMP VALUE 0.
008600     05  WS-PREV-SECONDS          PIC S9(11) USAGE COMP VALUE 0.
008700     05  WS-CURR-SECONDS          PIC S9(11) USAGE COMP VALUE 0.
008800     05  WS-FIRST-SECONDS         PIC S9(11) USAGE COMP VALUE 0.
008900     05  WS-LAST-SECONDS          PIC S9(11) USAGE COMP VALUE 0.
009000     05  WS-PERIOD-SECONDS        PIC S9(11) USAGE COMP VALUE 0.
009100     05  WS-BEST-COUNT            PIC 9(07) USAGE COMP VALUE 0.
009200     05  WS-BEST-VALUE            PIC S9(08) USAGE COMP VALUE 0.
009300*    ---------- ELAPSED-SECONDS SCRATCH (NO INTRINSICS) ----------
009400     05  WS-ABS-SECONDS-OUT       PIC S9(11) USAGE COMP VALUE 0.
009500     05  WS-YEARS-SINCE-BASE      PIC S9(07) USAGE COMP VALUE 0.
009600     05  WS-LEAP4                 PIC S9(07) USAGE COMP VALUE 0.
009700     05  WS-LEAP100               PIC S9(07) USAGE COMP VALUE 0.
009800     05  WS-LEAP400               PIC S9(07) USAGE COMP VALUE 0.
009900     05  WS-CUM-DAYS              PIC S9(07) USAGE COMP VALUE 0.
010000     05  WS-DIV-WORK              PIC S9(07) USAGE COMP VALUE 0.
010100     05  WS-MOD-WORK              PIC S9(07) USAGE COMP VALUE 0.
010200     05  WS-IS-LEAP-SW            PIC X(01) VALUE 'N'.
010300         88  WS-IS-LEAP                   VALUE 'Y'.
010400     05  FILLER                   PIC X(08).
010500*---------------------------------------------------------------*
010600*    THE GAP-TABLE SUBSCRIPT AND THE MISSING-POINT ESTIMATE ARE
010700*    CARRIED AS STANDALONE 77-LEVEL ITEMS, NOT AS GROUP MEMBERS -
010800*    SHOP STANDARD FOR NONCONTIGUOUS WORKING-STORAGE SCRATCH.
010900 77  GP-IDX                   PIC 9(03) USAGE COMP VALUE 0.
011000 77  WS-MISSING-EST           PIC S9(08) USAGE COMP VALUE 0.
011100*---------------------------------------------------------------*
011200*    GAP COUNT FOR THE OPERATOR-LOG DISPLAY AT THE END OF PASS 2,
011300*    REDEFINED AS A DISPLAY-USAGE AREA - SAME PATTERN AGERNG USES.
011400 01  WS-GAPLOG-AREA               PIC 9(07) USAGE COMP VALUE 0.
011500 01  WS-GAPLOG-DISPLAY REDEFINES WS-GAPLOG-AREA
011600         PIC 9(07).
011700*---------------------------------------------------------------*
011800*    CURRENT TIMESTAMP BEING BROKEN APART FOR THE ELAPSED-
011900*    SECONDS ROUTINE.  ONE SCRATCH AREA, REUSED FOR EVERY
012000*    TIMESTAMP CONVERTED - A COPYBOOK PREFIXED PER CALLER WOULD
012100*    BE TIDIER BUT COPY REPLACING WON'T SPLIT A DATA-NAME LIKE
012200*    TSP-YEAR, SO WE MOVE IN, CONVERT, MOVE OUT, EVERY TIME.
012300 01  WS-TS-SCRATCH                PIC X(19).
012400 01  WS-TS-PARTS REDEFINES WS-TS-SCRATCH.
012500     COPY TSPARTCPY.
012600*---------------------------------------------------------------*
012700*    CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR,
012800*    LOADED BY REDEFINITION OF A FILLER LIST - JAN THRU DEC.
012900 01  WS-CUM-DAYS-VALUES.
013000     05  FILLER                   PIC 9(03) VALUE 000.
013100     05  FILLER                   PIC 9(03) VALUE 031.
013200     05  FILLER                   PIC 9(03) VALUE 059.
013300     05  FILLER                   PIC 9(03) VALUE 090.
013400     05  FILLER                   PIC 9(03) VALUE 120.
013500     05  FILLER                   PIC 9(03) VALUE 151.
013600     05  FILLER                   PIC 9(03) VALUE 181.
013700     05  FILLER                   PIC 9(03) VALUE 212.
013800     05  FILLER                   PIC 9(03) VALUE 243.
013900     05  FILLER                   PIC 9(03) VALUE 273.
014000     05  FILLER                   PIC 9(03) VALUE 304.
014100     05  FILLER                   PIC 9(03) VALUE 334.
014200 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
014300     05  WS-CUM-DAYS-ENTRY        PIC 9(03) OCCURS 12 TIMES.
014400*---------------------------------------------------------------*
014500*    TABLE OF POSITIVE CONSECUTIVE TIME DIFFERENCES SEEN ON THE
014600*    FIRST PASS.  ZERO VALUE IS THE EMPTY-SLOT SENTINEL - NO
014700*    DIFFERENCE WE TALLY IS EVER ZERO.
014800 01  WS-DIFF-TABLE.
014900     05  WS-DIFF-ENTRY OCCURS 2000 TIMES INDEXED BY DIFF-INDEX.
015000         10  WS-DIFF-VALUE        PIC S9(08) USAGE COMP VALUE 0.
015100         10  WS-DIFF-COUNT        PIC 9(07) USAGE COMP VALUE 0.
015200         10  FILLER               PIC X(04).
015300*---------------------------------------------------------------*
015400 LINKAGE SECTION.
015500 COPY TSCONTTB.
015600*===============================================================*
015700 PROCEDURE DIVISION USING TSCONT-RESULT-TABLE.
015800*---------------------------------------------------------------*
015900 0000-MAIN-ROUTINE.
016000*---------------------------------------------------------------*
016100     PERFORM 1000-SCAN-AND-INFER-STEP THRU 1000-EXIT.
016200     IF NOT TSR-INSUFFICIENT
016300         PERFORM 2000-FIND-GAPS-AND-TALLY
016400     END-IF.
016500     GOBACK.
016600*---------------------------------------------------------------*
016700* PASS 1 - ESTABLISH ROW COUNT, FIRST/LAST TIMESTAMP, AND THE
016800* EXPECTED STEP (MODE OF POSITIVE CONSECUTIVE DIFFERENCES).
016900*---------------------------------------------------------------*
017000 1000-SCAN-AND-INFER-STEP.
017100*---------------------------------------------------------------*
017200     MOVE 0 TO TSR-ROW-COUNT.
017300     MOVE SPACE TO WS-PREV-TIMESTAMP.
017400     MOVE 'N' TO EOF-SWITCH.
017500     OPEN INPUT TS-FILE.
017600     IF TS-FILE-OK
017700         GO TO 1000-SCAN-FILE.
017800     MOVE 'Y' TO TSR-INSUFFICIENT-SW.
017900     DISPLAY 'TSCONT: TS-FILE OPEN STATUS ' TS-FILE-STATUS.
018000     GO TO 1000-EXIT.
018100 1000-SCAN-FILE.
018200     PERFORM 1100-READ-TS-RECORD.
018300     PERFORM 1110-SCAN-ONE-RECORD UNTIL EOF.
018400     CLOSE TS-FILE.
018500     IF NOT TSR-STEP-WAS-GIVEN
018600         PERFORM 1300-PICK-MODE-STEP
018700     END-IF.
018800     IF TSR-ROW-COUNT < 2 OR TSR-EXPECTED-STEP = 0
018900         MOVE 'Y' TO TSR-INSUFFICIENT-SW
019000     END-IF.
019100 1000-EXIT.
019200     EXIT.
019300*---------------------------------------------------------------*
019400 1100-READ-TS-RECORD.
019500*---------------------------------------------------------------*
019600     READ TS-FILE
019700         AT END SET EOF TO TRUE.
019800*---------------------------------------------------------------*
019900 1110-SCAN-ONE-RECORD.
020000*---------------------------------------------------------------*
020100     ADD 1 TO TSR-ROW-COUNT.
020200     IF TSR-ROW-COUNT = 1
020300         MOVE TS-TIMESTAMP TO TSR-FIRST-TIME
020400     END-IF.
020500     MOVE TS-TIMESTAMP TO TSR-LAST-TIME.
020600     IF TSR-ROW-COUNT > 1
020700         PERFORM 1200-ACCUMULATE-DIFF
020800     END-IF.
020900     MOVE TS-TIMESTAMP TO WS-PREV-TIMESTAMP.
021000     PERFORM 1100-READ-TS-RECORD.
021100*---------------------------------------------------------------*
021200 1200-ACCUMULATE-DIFF.
021300*---------------------------------------------------------------*
021400     MOVE WS-PREV-TIMESTAMP TO WS-TS-SCRATCH.
021500     PERFORM 2500-CONVERT-TIMESTAMP.
021600     MOVE WS-ABS-SECONDS-OUT TO WS-PREV-SECONDS.
021700     MOVE TS-TIMESTAMP TO WS-TS-SCRATCH.
021800     PERFORM 2500-CONVERT-TIMESTAMP.
021900     MOVE WS-ABS-SECONDS-OUT TO WS-CURR-SECONDS.
022000     COMPUTE WS-DIFF-SECONDS = WS-CURR-SECONDS - WS-PREV-SECONDS.
022100     IF WS-DIFF-SECONDS > 0
022200         PERFORM 1210-TALLY-DIFF
022300     END-IF.
022400*---------------------------------------------------------------*
022500 1210-TALLY-DIFF.
022600*---------------------------------------------------------------*
022700     SET DIFF-INDEX TO 1.
022800     SEARCH WS-DIFF-ENTRY
022900         AT END
023000             DISPLAY 'TSCONT: DIFF TABLE FULL - DIFF DROPPED'
023100         WHEN WS-DIFF-VALUE (DIFF-INDEX) = WS-DIFF-SECONDS
023200             ADD 1 TO WS-DIFF-COUNT (DIFF-INDEX)
023300         WHEN WS-DIFF-VALUE (DIFF-INDEX) = 0
023400             MOVE WS-DIFF-SECONDS TO WS-DIFF-VALUE (DIFF-INDEX)
023500             MOVE 1 TO WS-DIFF-COUNT (DIFF-INDEX)
023600     END-SEARCH.
023700*---------------------------------------------------------------*
023800* PICK THE MODE OF THE TABLE BUILT ABOVE.  ON A COUNT TIE THE
023900* SMALLEST DIFFERENCE WINS, PER OMP-4611.
024000*---------------------------------------------------------------*
024100 1300-PICK-MODE-STEP.
024200*---------------------------------------------------------------*
024300     MOVE 0 TO TSR-EXPECTED-STEP.
024400     MOVE 0 TO WS-BEST-COUNT.
024500     MOVE 0 TO WS-BEST-VALUE.
024600     SET DIFF-INDEX TO 1.
024700     PERFORM 1310-SCAN-ONE-DIFF-ENTRY
024800         VARYING DIFF-INDEX FROM 1 BY 1
024900         UNTIL DIFF-INDEX > 2000
025000            OR WS-DIFF-VALUE (DIFF-INDEX) = 0.
025100     MOVE WS-BEST-VALUE TO TSR-EXPECTED-STEP.
025200*---------------------------------------------------------------*
025300 1310-SCAN-ONE-DIFF-ENTRY.
025400*---------------------------------------------------------------*
025500     IF WS-DIFF-COUNT (DIFF-INDEX) > WS-BEST-COUNT
025600         MOVE WS-DIFF-COUNT (DIFF-INDEX) TO WS-BEST-COUNT
025700         MOVE WS-DIFF-VALUE (DIFF-INDEX) TO WS-BEST-VALUE
025800     END-IF.
025900     IF WS-DIFF-COUNT (DIFF-INDEX) = WS-BEST-COUNT
026000        AND WS-DIFF-VALUE (DIFF-INDEX) < WS-BEST-VALUE
026100         MOVE WS-DIFF-VALUE (DIFF-INDEX) TO WS-BEST-VALUE
026200     END-IF.
026300*---------------------------------------------------------------*
026400* PASS 2 - REOPEN TS-FILE.  FLAG GAPS WIDER THAN THE STEP AND
026500* TALLY THE FOUR-TYPES CODE CARRIED ON EVERY SAMPLE.
026600*---------------------------------------------------------------*
026700 2000-FIND-GAPS-AND-TALLY.
026800*---------------------------------------------------------------*
026900     MOVE 0 TO TSR-GAP-COUNT.
027000     MOVE 0 TO TSR-MISSING-TOTAL.
027100     MOVE 0 TO TSR-FTY-ROWS.
027200     MOVE 0 TO TSR-FTY-NA-COUNT.
027300     MOVE SPACE TO WS-PREV-TIMESTAMP.
027400     MOVE 'N' TO EOF-SWITCH.
027500     OPEN INPUT TS-FILE.
027600     IF TS-FILE-OK
027700         PERFORM 1100-READ-TS-RECORD
027800         PERFORM 2100-PROCESS-ONE-TS-RECORD UNTIL EOF
027900         CLOSE TS-FILE
028000     END-IF.
028100     PERFORM 2900-COMPUTE-TOTALS.
028200     MOVE TSR-GAP-COUNT TO WS-GAPLOG-AREA.
028300     DISPLAY 'TSCONT: ' WS-GAPLOG-DISPLAY ' GAPS FOUND'.
028400*---------------------------------------------------------------*
028500 2100-PROCESS-ONE-TS-RECORD.
028600*---------------------------------------------------------------*
028700     PERFORM 2110-TALLY-FOUR-TYPES.
028800     IF WS-PREV-TIMESTAMP NOT = SPACE
028900         PERFORM 2120-CHECK-FOR-GAP
029000     END-IF.
029100     MOVE TS-TIMESTAMP TO WS-PREV-TIMESTAMP.
029200     PERFORM 1100-READ-TS-RECORD.
029300*---------------------------------------------------------------*
029400 2110-TALLY-FOUR-TYPES.
029500*---------------------------------------------------------------*
029600     IF TS-FOUR-TYPES = 99
029700         ADD 1 TO TSR-FTY-NA-COUNT
029800     ELSE
029900         SET FT-IDX TO 1
030000         SEARCH TSR-FTY-TABLE
030100             AT END
030200                 DISPLAY 'TSCONT: FOUR-TYPES TABLE FULL'
030300             WHEN TSR-FTY-CODE (FT-IDX) = TS-FOUR-TYPES
030400                 ADD 1 TO TSR-FTY-COUNT (FT-IDX)
030500             WHEN TSR-FTY-COUNT (FT-IDX) = 0
030600                 MOVE TS-FOUR-TYPES TO TSR-FTY-CODE (FT-IDX)
030700                 MOVE 1 TO TSR-FTY-COUNT (FT-IDX)
030800                 ADD 1 TO TSR-FTY-ROWS
030900         END-SEARCH
031000     END-IF.
031100*---------------------------------------------------------------*
031200 2120-CHECK-FOR-GAP.
031300*---------------------------------------------------------------*
031400     MOVE WS-PREV-TIMESTAMP TO WS-TS-SCRATCH.
031500     PERFORM 2500-CONVERT-TIMESTAMP.
031600     MOVE WS-ABS-SECONDS-OUT TO WS-PREV-SECONDS.
031700     MOVE TS-TIMESTAMP TO WS-TS-SCRATCH.
031800     PERFORM 2500-CONVERT-TIMESTAMP.
031900     MOVE WS-ABS-SECONDS-OUT TO WS-CURR-SECONDS.
032000     COMPUTE WS-DIFF-SECONDS = WS-CURR-SECONDS - WS-PREV-SECONDS.
032100     IF WS-DIFF-SECONDS > TSR-EXPECTED-STEP
032200         PERFORM 2130-RECORD-GAP
032300     END-IF.
032400*---------------------------------------------------------------*
032500 2130-RECORD-GAP.
032600*---------------------------------------------------------------*
032700     ADD 1 TO TSR-GAP-COUNT.
032800     COMPUTE WS-MISSING-EST ROUNDED =
032900         (WS-DIFF-SECONDS / TSR-EXPECTED-STEP) - 1.
033000     IF WS-MISSING-EST < 0
033100         MOVE 0 TO WS-MISSING-EST
033200     END-IF.
033300     ADD WS-MISSING-EST TO TSR-MISSING-TOTAL.
033400     IF TSR-GAP-COUNT NOT > 10
033500         MOVE WS-PREV-TIMESTAMP TO TSR-GAP-PREV (TSR-GAP-COUNT)
033600         MOVE TS-TIMESTAMP TO TSR-GAP-NEXT (TSR-GAP-COUNT)
033700         MOVE WS-DIFF-SECONDS TO TSR-GAP-SECONDS (TSR-GAP-COUNT)
033800         MOVE WS-MISSING-EST TO TSR-GAP-MISSING (TSR-GAP-COUNT)
033900     END-IF.
034000*---------------------------------------------------------------*
034100* OBSERVED/EXPECTED POINT COUNTS AND THE CONTINUITY RATIO,
034200* REPORTED AS A PERCENT TO ONE DECIMAL.
034300*---------------------------------------------------------------*
034400 2900-COMPUTE-TOTALS.
034500*---------------------------------------------------------------*
034600     MOVE TSR-ROW-COUNT TO TSR-OBSERVED-POINTS.
034700     MOVE TSR-FIRST-TIME TO WS-TS-SCRATCH.
034800     PERFORM 2500-CONVERT-TIMESTAMP.
034900     MOVE WS-ABS-SECONDS-OUT TO WS-FIRST-SECONDS.
035000     MOVE TSR-LAST-TIME TO WS-TS-SCRATCH.
035100     PERFORM 2500-CONVERT-TIMESTAMP.
035200     MOVE WS-ABS-SECONDS-OUT TO WS-LAST-SECONDS.
035300     COMPUTE WS-PERIOD-SECONDS =
035400         WS-LAST-SECONDS - WS-FIRST-SECONDS.
035500     IF TSR-EXPECTED-STEP > 0
035600         COMPUTE TSR-EXPECTED-POINTS ROUNDED =
035700             (WS-PERIOD-SECONDS / TSR-EXPECTED-STEP) + 1
035800         IF TSR-EXPECTED-POINTS < TSR-OBSERVED-POINTS
035900             MOVE TSR-OBSERVED-POINTS TO TSR-EXPECTED-POINTS
036000         END-IF
036100     ELSE
036200         MOVE TSR-OBSERVED-POINTS TO TSR-EXPECTED-POINTS
036300     END-IF.
036400     IF TSR-EXPECTED-POINTS = 0
036500         MOVE 100.0 TO TSR-CONTINUITY-PCT
036600     ELSE
036700         COMPUTE TSR-CONTINUITY-PCT ROUNDED =
036800             (TSR-OBSERVED-POINTS / TSR-EXPECTED-POINTS) * 100
036900     END-IF.
037000* TSR-FTY-DISTINCT COVERS ONLY THE ROWS ACTUALLY STORED IN
037100* TSR-FTY-TABLE.  CODE 99 NEVER GOES INTO THE TABLE - IT IS
037200* CARRIED SOLELY IN TSR-FTY-NA-COUNT - SO IT MUST NOT BUMP THIS
037300* COUNT.  REQ OMP-5141.
037400     MOVE TSR-FTY-ROWS TO TSR-FTY-DISTINCT.
037500*---------------------------------------------------------------*
037600* HAND-ROLLED GREGORIAN-TO-ELAPSED-SECONDS CONVERSION.  NO
037700* INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM - DAYS
037800* ARE COUNTED SINCE THE YEAR 1600 (A LEAP YEAR, WHICH KEEPS THE
037900* LEAP-DAY ARITHMETIC BELOW SIMPLE) AND TURNED INTO SECONDS.
038000* INPUT IS WS-TS-SCRATCH (VIA THE WS-TS-PARTS REDEFINITION);
038100* OUTPUT IS WS-ABS-SECONDS-OUT.
038200*---------------------------------------------------------------*
038300 2500-CONVERT-TIMESTAMP.
038400*---------------------------------------------------------------*
038500     MOVE 'N' TO WS-IS-LEAP-SW.
038600     DIVIDE TSP-YEAR BY 4 GIVING WS-DIV-WORK
038700         REMAINDER WS-MOD-WORK.
038800     IF WS-MOD-WORK = 0
038900         SET WS-IS-LEAP TO TRUE
039000         DIVIDE TSP-YEAR BY 100 GIVING WS-DIV-WORK
039100             REMAINDER WS-MOD-WORK
039200         IF WS-MOD-WORK = 0
039300             MOVE 'N' TO WS-IS-LEAP-SW
039400             DIVIDE TSP-YEAR BY 400 GIVING WS-DIV-WORK
039500                 REMAINDER WS-MOD-WORK
039600             IF WS-MOD-WORK = 0
039700                 SET WS-IS-LEAP TO TRUE
039800             END-IF
039900         END-IF
040000     END-IF.
040100     COMPUTE WS-YEARS-SINCE-BASE = TSP-YEAR - 1600.
040200     DIVIDE WS-YEARS-SINCE-BASE BY 4 GIVING WS-DIV-WORK
040300         REMAINDER WS-MOD-WORK.
040400     MOVE WS-DIV-WORK TO WS-LEAP4.
040500     DIVIDE WS-YEARS-SINCE-BASE BY 100 GIVING WS-DIV-WORK
040600         REMAINDER WS-MOD-WORK.
040700     MOVE WS-DIV-WORK TO WS-LEAP100.
040800     DIVIDE WS-YEARS-SINCE-BASE BY 400 GIVING WS-DIV-WORK
040900         REMAINDER WS-MOD-WORK.
041000     MOVE WS-DIV-WORK TO WS-LEAP400.
041100     COMPUTE WS-CUM-DAYS =
041200         (WS-YEARS-SINCE-BASE * 365) + WS-LEAP4
041300            - WS-LEAP100 + WS-LEAP400.
041400     ADD WS-CUM-DAYS-ENTRY (TSP-MONTH) TO WS-CUM-DAYS.
041500     IF WS-IS-LEAP AND TSP-MONTH > 2
041600         ADD 1 TO WS-CUM-DAYS
041700     END-IF.
041800     ADD TSP-DAY TO WS-CUM-DAYS.
041900     SUBTRACT 1 FROM WS-CUM-DAYS.
042000     COMPUTE WS-ABS-SECONDS-OUT =
042100         (WS-CUM-DAYS * 86400) + (TSP-HOUR * 3600)
042200            + (TSP-MINUTE * 60) + TSP-SECOND.
